000100*****************************************************************         
000110* MSRLEDGR  --  MEASUREMENT LEDGER RECORD LAYOUT                *         
000120*                                                                *        
000130* ONE RECORD PER WEIGHING.  FOURTEEN FIELDS IN FIXED COLUMN     *         
000140* ORDER (SEE MSRPROC 600-WRITE-LEDGER-REC).  RECORD IS WRITTEN  *         
000150* BY MSRPROC, RE-WRITTEN WHOLESALE BY LDGRPAIR, AND READ BY     *         
000160* DASHSTAT, WGTFCST AND MSRUSRID.                               *         
000170*****************************************************************         
000180*   MAINT LOG                                                             
000190*   013090 JS   ORIGINAL LAYOUT FOR MEASUREMENT LEDGER                    
000200*   091594 RB   ADDED TRAILING FILLER PAD TO ROUND RECORD WIDTH           
000210*   022399 MM   Y2K -- TIMESTAMP CARRIES FULL 4-DIGIT YEAR                
000220*****************************************************************         
000230 01  MSR-LEDGER-REC.                                                      
000240     05  MSR-WEIGHT             PIC S9(3)V9(2).                           
000250     05  FILLER                 PIC X(01) VALUE SPACE.                    
000260     05  MSR-IMPEDANCE          PIC 9(4).                                 
000270     05  FILLER                 PIC X(01) VALUE SPACE.                    
000280     05  MSR-LBM                PIC S9(3)V9(2).                           
000290     05  FILLER                 PIC X(01) VALUE SPACE.                    
000300     05  MSR-FAT-PERCENTAGE     PIC S9(2)V9(2).                           
000310     05  FILLER                 PIC X(01) VALUE SPACE.                    
000320     05  MSR-WATER-PERCENTAGE   PIC S9(2)V9(2).                           
000330     05  FILLER                 PIC X(01) VALUE SPACE.                    
000340     05  MSR-MUSCLE-MASS        PIC S9(3)V9(2).                           
000350     05  FILLER                 PIC X(01) VALUE SPACE.                    
000360     05  MSR-BONE-MASS          PIC S9(1)V9(2).                           
000370     05  FILLER                 PIC X(01) VALUE SPACE.                    
000380     05  MSR-VISCERAL-FAT       PIC S9(2)V9(2).                           
000390     05  FILLER                 PIC X(01) VALUE SPACE.                    
000400     05  MSR-BMI                PIC S9(2)V9(2).                           
000410     05  FILLER                 PIC X(01) VALUE SPACE.                    
000420     05  MSR-BMR                PIC S9(5)V9(2).                           
000430     05  FILLER                 PIC X(01) VALUE SPACE.                    
000440     05  MSR-IDEAL-WEIGHT       PIC S9(3)V9(2).                           
000450     05  FILLER                 PIC X(01) VALUE SPACE.                    
000460     05  MSR-METABOLIC-AGE      PIC S9(2)V9(2).                           
000470     05  FILLER                 PIC X(01) VALUE SPACE.                    
000480     05  MSR-TIMESTAMP          PIC X(19).                                
000490     05  FILLER                 PIC X(01) VALUE SPACE.                    
000500     05  MSR-USER-NAME          PIC X(20).                                
000510     05  FILLER                 PIC X(12) VALUE SPACES.                   
000520*****************************************************************         
000530* REDEFINES THE TIMESTAMP AS DATE/TIME COMPONENTS SO THE REPAIR *         
000540* AND STATISTICS PASSES CAN COMPARE THE DATE PORTION ONLY       *         
000550* WITHOUT AN EXTRA MOVE.                            022399 MM   *         
000560*****************************************************************         
000570 01  MSR-TIMESTAMP-VIEW REDEFINES MSR-LEDGER-REC.                         
000580     05  FILLER                 PIC X(66).                                
000590     05  MSR-TS-DATE-PART.                                                
000600         10  MSR-TS-YEAR         PIC X(04).                               
000610         10  FILLER              PIC X(01).                               
000620         10  MSR-TS-MONTH        PIC X(02).                               
000630         10  FILLER              PIC X(01).                               
000640         10  MSR-TS-DAY          PIC X(02).                               
000650     05  FILLER                 PIC X(01).                                
000660     05  MSR-TS-TIME-PART       PIC X(08).                                
000670     05  FILLER                 PIC X(01).                                
000680     05  FILLER                 PIC X(20).                                
000690     05  FILLER                 PIC X(12).                                
000700                                                                          
