000110*****************************************************************         
000120* DASHSTAT  --  MEASUREMENT DASHBOARD SUMMARY RUN                         
000130*                                                                         
000140* SUMMARIZES ONE HOUSEHOLD MEMBER'S LEDGER OVER A DATE RANGE --           
000150* COUNT, AVERAGE, MINIMUM AND MAXIMUM WEIGHT, PLUS THE MOST               
000160* RECENT READING.  DEFAULTS TO THE TRAILING 30 DAYS WHEN NO               
000170* RANGE IS PUNCHED, AND TO THE FIRST USER ALPHABETICALLY (WITH            
000180* LUKASZ FORCED FIRST WHEN PRESENT) WHEN NO USER IS PUNCHED.              
000190* MODELED ON THE OLD UTLMTR CUSTOMER-LIST PRINT RUN.                      
000200*****************************************************************         
000210*   MAINT LOG                                                             
000220*   062694 JS   ORIGINAL DASHBOARD SUMMARY RUN                            
000230*   102297 RB   ADDED LUKASZ-FIRST DEFAULT-USER RULE (REQ 4488)           
000240*   022399 MM   Y2K REVIEW -- WINDOWED ACCEPT FROM DATE, SEE 000          
000250*   031503 RB   DATE-PORTION-ONLY COMPARE ADDED TO 300-FILTER             
000260*****************************************************************         
000270 IDENTIFICATION DIVISION.                                                 
000280 PROGRAM-ID.  DASHSTAT.                                                   
000290 AUTHOR. JON SAYLES.                                                      
000300 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000310 DATE-WRITTEN. 06/26/94.                                                  
000320 DATE-COMPILED. 06/26/94.                                                 
000330 SECURITY. NON-CONFIDENTIAL.                                              
000340                                                                          
000350 ENVIRONMENT DIVISION.                                                    
000360 CONFIGURATION SECTION.                                                   
000370 SOURCE-COMPUTER. IBM-390.                                                
000380 OBJECT-COMPUTER. IBM-390.                                                
000390 SPECIAL-NAMES.                                                           
000400     C01 IS NEXT-PAGE.                                                    
000410 INPUT-OUTPUT SECTION.                                                    
000420 FILE-CONTROL.                                                            
000430     SELECT DASHPRM-FILE ASSIGN TO DASHPRM                                
000440         ORGANIZATION IS LINE SEQUENTIAL                                  
000450         FILE STATUS IS DASHPRM-STATUS.                                   
000460                                                                          
000470     SELECT USER-MSTR-FILE ASSIGN TO USRMSTR                              
000480         ORGANIZATION IS LINE SEQUENTIAL                                  
000490         FILE STATUS IS USER-MSTR-STATUS.                                 
000500                                                                          
000510     SELECT MSR-LEDGER-FILE ASSIGN TO MSRLDGR                             
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS MSR-LEDGER-STATUS.                                
000540                                                                          
000550     SELECT DASHRPT-FILE ASSIGN TO DASHRPT                                
000560         ORGANIZATION IS LINE SEQUENTIAL                                  
000570         FILE STATUS IS DASHRPT-STATUS.                                   
000580                                                                          
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610 FD  DASHPRM-FILE                                                         
000620     RECORD CONTAINS 80 CHARACTERS                                        
000630     LABEL RECORDS ARE STANDARD.                                          
000640 COPY DASHPRM.                                                            
000650                                                                          
000660 FD  USER-MSTR-FILE                                                       
000670     RECORD CONTAINS 90 CHARACTERS                                        
000680     LABEL RECORDS ARE STANDARD.                                          
000690 COPY USRPROF.                                                            
000700                                                                          
000710 FD  MSR-LEDGER-FILE                                                      
000720     RECORD CONTAINS 118 CHARACTERS                                       
000730     LABEL RECORDS ARE STANDARD.                                          
000740 COPY MSRLEDGR.                                                           
000750                                                                          
000760 FD  DASHRPT-FILE                                                         
000770     RECORD CONTAINS 80 CHARACTERS                                        
000780     LABEL RECORDS ARE STANDARD.                                          
000790 01  DASHRPT-REC                 PIC X(80).                               
000800                                                                          
000810 WORKING-STORAGE SECTION.                                                 
000820 01  FILE-STATUS-CODES.                                                   
000830     05  DASHPRM-STATUS         PIC X(02).                                
000840         88  DASHPRM-OK          VALUE '00'.                              
000850     05  USER-MSTR-STATUS       PIC X(02).                                
000860         88  USER-MSTR-OK        VALUE '00'.                              
000870         88  USER-MSTR-EOF       VALUE '10'.                              
000880     05  MSR-LEDGER-STATUS      PIC X(02).                                
000890         88  MSR-LEDGER-OK       VALUE '00'.                              
000900         88  MSR-LEDGER-EOF      VALUE '10'.                              
000910     05  DASHRPT-STATUS         PIC X(02).                                
000920         88  DASHRPT-OK          VALUE '00'.                              
000930 01  FILE-STATUS-DUMP-VIEW REDEFINES FILE-STATUS-CODES.                   
000940     05  FS-DUMP-BYTES          PIC X(08).                                
000950                                                                          
000960 COPY ABNDREC.                                                            
000970                                                                          
000980 01  FLAGS-AND-SWITCHES.                                                  
000990     05  MORE-USERS-SW          PIC X(01) VALUE 'Y'.                      
001000         88  MORE-USERS          VALUE 'Y'.                               
001010         88  NO-MORE-USERS       VALUE 'N'.                               
001020     05  MORE-LEDGER-SW         PIC X(01) VALUE 'Y'.                      
001030         88  MORE-LEDGER          VALUE 'Y'.                              
001040         88  NO-MORE-LEDGER       VALUE 'N'.                              
001050     05  WS-LUKASZ-FOUND-SW     PIC X(01) VALUE 'N'.                      
001060         88  WS-LUKASZ-FOUND      VALUE 'Y'.                              
001070     05  WS-FIRST-USER-SET-SW   PIC X(01) VALUE 'N'.                      
001080         88  WS-FIRST-USER-SET    VALUE 'Y'.                              
001090     05  WS-DATA-FOUND-SW       PIC X(01) VALUE 'N'.                      
001100         88  WS-DATA-FOUND        VALUE 'Y'.                              
001110     05  FILLER                 PIC X(05).                                
001120                                                                          
001130 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001140     05  WS-MEASURE-COUNT       PIC 9(07) COMP.                           
001150     05  FILLER                 PIC X(03).                                
001160 01  COUNTERS-DUMP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.         
001170     05  WS-COUNTERS-BYTES      PIC X(10).                                
001180                                                                          
001190 01  WS-TARGET-USER             PIC X(20).                                
001200 01  WS-ALPHA-LOW-USER          PIC X(20) VALUE HIGH-VALUES.              
001210 01  WS-RANGE-START             PIC X(10).                                
001220 01  WS-RANGE-END               PIC X(10).                                
001230                                                                          
001240 01  WS-STAT-FLDS.                                                        
001250     05  WS-SUM-WEIGHT          PIC S9(9)V9(2) COMP-3.                    
001260     05  WS-AVG-WEIGHT          PIC S9(3)V9(2) COMP-3.                    
001270     05  WS-MIN-WEIGHT          PIC S9(3)V9(2) COMP-3.                    
001280     05  WS-MAX-WEIGHT          PIC S9(3)V9(2) COMP-3.                    
001290 01  WS-STAT-DUMP-VIEW REDEFINES WS-STAT-FLDS.                            
001300     05  FILLER                 PIC X(14).                                
001310                                                                          
001320 01  WS-LAST-MEASUREMENT        PIC X(118).                               
001330                                                                          
001340 01  WS-TODAY-FLDS.                                                       
001350     05  WS-TODAY-RAW           PIC 9(06).                                
001360 01  WS-TODAY-GROUP REDEFINES WS-TODAY-FLDS.                              
001370     05  WS-TODAY-YY            PIC 9(02).                                
001380     05  WS-TODAY-MM            PIC 9(02).                                
001390     05  WS-TODAY-DD            PIC 9(02).                                
001400 01  WS-TODAY-CCYY-FLDS.                                                  
001410     05  WS-TODAY-CENTURY       PIC 9(02).                                
001420     05  WS-TODAY-CCYY          PIC 9(04).                                
001430     05  WS-TODAY-DATE-10       PIC X(10).                                
001440                                                                          
001450 01  WS-BACKUP-DATE-FLDS.                                                 
001460     05  WS-BK-YEAR             PIC 9(04).                                
001470     05  WS-BK-MONTH            PIC 9(02).                                
001480     05  WS-BK-DAY              PIC 9(02).                                
001490     05  WS-BK-LEAP-QUOT        PIC 9(04) COMP.                           
001500     05  WS-BK-LEAP-REM         PIC 9(02) COMP.                           
001510 01  WS-BK-DAYS-IN-MONTH-TABLE.                                           
001520     05  FILLER PIC 9(02) VALUE 31.                                       
001530     05  FILLER PIC 9(02) VALUE 28.                                       
001540     05  FILLER PIC 9(02) VALUE 31.                                       
001550     05  FILLER PIC 9(02) VALUE 30.                                       
001560     05  FILLER PIC 9(02) VALUE 31.                                       
001570     05  FILLER PIC 9(02) VALUE 30.                                       
001580     05  FILLER PIC 9(02) VALUE 31.                                       
001590     05  FILLER PIC 9(02) VALUE 31.                                       
001600     05  FILLER PIC 9(02) VALUE 30.                                       
001610     05  FILLER PIC 9(02) VALUE 31.                                       
001620     05  FILLER PIC 9(02) VALUE 30.                                       
001630     05  FILLER PIC 9(02) VALUE 31.                                       
001640 01  WS-BK-DIM-REDEF REDEFINES WS-BK-DAYS-IN-MONTH-TABLE.                 
001650     05  WS-BK-DIM-ENTRY OCCURS 12 TIMES                                  
001660                    INDEXED BY BK-DIM-IDX   PIC 9(02).                    
001670                                                                          
001680 01  WS-REPORT-EDIT-FLDS.                                                 
001690     05  WS-RPT-COUNT-ED        PIC ZZZZZZ9.                              
001700     05  WS-RPT-WEIGHT-ED       PIC ZZ9.99.                               
001710     05  FILLER                 PIC X(10).                                
001720                                                                          
001730 PROCEDURE DIVISION.                                                      
001740     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001750     PERFORM 300-FILTER-LEDGER THRU 300-EXIT.                             
001760     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001770     MOVE +0 TO RETURN-CODE.                                              
001780     GOBACK.                                                              
001790                                                                          
001800 000-HOUSEKEEPING.                                                        
001810     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
001820     DISPLAY "******** BEGIN JOB DASHSTAT ********".                      
001830     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
001840     MOVE ZERO TO WS-SUM-WEIGHT.                                          
001850     ACCEPT WS-TODAY-RAW FROM DATE.                                       
001860     IF WS-TODAY-YY < 50                                                  
001870         MOVE 20 TO WS-TODAY-CENTURY                                      
001880     ELSE                                                                 
001890         MOVE 19 TO WS-TODAY-CENTURY                                      
001900     END-IF.                                                              
001910     STRING WS-TODAY-CENTURY WS-TODAY-YY DELIMITED BY SIZE                
001920         INTO WS-TODAY-CCYY.                                              
001930     STRING WS-TODAY-CCYY '-' WS-TODAY-MM '-' WS-TODAY-DD                 
001940         DELIMITED BY SIZE INTO WS-TODAY-DATE-10.                         
001950     OPEN INPUT DASHPRM-FILE.                                             
001960     READ DASHPRM-FILE                                                    
001970         AT END MOVE SPACES TO DASH-PARM-REC                              
001980     END-READ.                                                            
001990     CLOSE DASHPRM-FILE.                                                  
002000     OPEN INPUT USER-MSTR-FILE.                                           
002010     PERFORM 050-DETERMINE-DEFAULT-USER THRU 050-EXIT.                    
002020     CLOSE USER-MSTR-FILE.                                                
002030     IF DP-USERNAME NOT = SPACES                                          
002040         MOVE DP-USERNAME TO WS-TARGET-USER                               
002050     END-IF.                                                              
002060     IF DP-START-DATE NOT = SPACES                                        
002070         MOVE DP-START-DATE TO WS-RANGE-START                             
002080     ELSE                                                                 
002090         PERFORM 060-CALC-30-DAYS-AGO THRU 060-EXIT                       
002100     END-IF.                                                              
002110     IF DP-END-DATE NOT = SPACES                                          
002120         MOVE DP-END-DATE TO WS-RANGE-END                                 
002130     ELSE                                                                 
002140         MOVE WS-TODAY-DATE-10 TO WS-RANGE-END                            
002150     END-IF.                                                              
002160     OPEN OUTPUT DASHRPT-FILE.                                            
002170     OPEN INPUT MSR-LEDGER-FILE.                                          
002180 000-EXIT.                                                                
002190     EXIT.                                                                
002200                                                                          
002210 050-DETERMINE-DEFAULT-USER.                                      102297RB
002220     MOVE "050-DETERMINE-DEFAULT-USER" TO PARA-NAME.                      
002230     IF DP-USERNAME NOT = SPACES                                          
002240         GO TO 050-EXIT                                                   
002250     END-IF.                                                              
002260 051-SCAN-ONE-USER.                                                       
002270     READ USER-MSTR-FILE                                                  
002280         AT END GO TO 050-EXIT                                            
002290     END-READ.                                                            
002300     IF USR-USERNAME(1:6) = 'lukasz'                                      
002310         MOVE USR-USERNAME TO WS-TARGET-USER                              
002320         SET WS-LUKASZ-FOUND TO TRUE                                      
002330     END-IF.                                                              
002340     IF USR-USERNAME < WS-ALPHA-LOW-USER                                  
002350         MOVE USR-USERNAME TO WS-ALPHA-LOW-USER                           
002360     END-IF.                                                              
002370     GO TO 051-SCAN-ONE-USER.                                             
002380 050-EXIT.                                                                
002390     IF DP-USERNAME = SPACES AND NOT WS-LUKASZ-FOUND                      
002400         MOVE WS-ALPHA-LOW-USER TO WS-TARGET-USER                         
002410     END-IF.                                                              
002420     EXIT.                                                                
002430                                                                          
002440 060-CALC-30-DAYS-AGO.                                                    
002450     MOVE "060-CALC-30-DAYS-AGO" TO PARA-NAME.                            
002460     MOVE WS-TODAY-CCYY TO WS-BK-YEAR.                                    
002470     MOVE WS-TODAY-MM TO WS-BK-MONTH.                                     
002480     MOVE WS-TODAY-DD TO WS-BK-DAY.                                       
002490     PERFORM 065-SUBTRACT-ONE-DAY THRU 065-EXIT                           
002500             30 TIMES.                                                    
002510     STRING WS-BK-YEAR '-' WS-BK-MONTH '-' WS-BK-DAY                      
002520         DELIMITED BY SIZE INTO WS-RANGE-START.                           
002530 060-EXIT.                                                                
002540     EXIT.                                                                
002550                                                                          
002560 065-SUBTRACT-ONE-DAY.                                                    
002570     MOVE "065-SUBTRACT-ONE-DAY" TO PARA-NAME.                            
002580     IF WS-BK-DAY > 1                                                     
002590         SUBTRACT 1 FROM WS-BK-DAY                                        
002600         GO TO 065-EXIT                                                   
002610     END-IF.                                                              
002620     IF WS-BK-MONTH > 1                                                   
002630         SUBTRACT 1 FROM WS-BK-MONTH                                      
002640     ELSE                                                                 
002650         MOVE 12 TO WS-BK-MONTH                                           
002660         SUBTRACT 1 FROM WS-BK-YEAR                                       
002670     END-IF.                                                              
002680     SET BK-DIM-IDX TO WS-BK-MONTH.                                       
002690     MOVE WS-BK-DIM-ENTRY(BK-DIM-IDX) TO WS-BK-DAY.                       
002700     IF WS-BK-MONTH = 2                                                   
002710         DIVIDE WS-BK-YEAR BY 4 GIVING WS-BK-LEAP-QUOT                    
002720                 REMAINDER WS-BK-LEAP-REM                                 
002730         IF WS-BK-LEAP-REM = ZERO                                         
002740             MOVE 29 TO WS-BK-DAY                                         
002750         END-IF                                                           
002760     END-IF.                                                              
002770 065-EXIT.                                                                
002780     EXIT.                                                                
002790                                                                          
002800 300-FILTER-LEDGER.                                                       
002810     MOVE "300-FILTER-LEDGER" TO PARA-NAME.                               
002820     PERFORM 310-READ-LEDGER-REC THRU 310-EXIT.                           
002830     PERFORM 320-EDIT-ONE-RECORD THRU 320-EXIT                            
002840             UNTIL NO-MORE-LEDGER.                                        
002850     IF WS-DATA-FOUND                                                     
002860         COMPUTE WS-AVG-WEIGHT ROUNDED =                                  
002870                 WS-SUM-WEIGHT / WS-MEASURE-COUNT                         
002880         PERFORM 400-WRITE-REPORT THRU 400-EXIT                           
002890     ELSE                                                                 
002900         PERFORM 450-WRITE-NO-DATA THRU 450-EXIT                          
002910     END-IF.                                                              
002920 300-EXIT.                                                                
002930     EXIT.                                                                
002940                                                                          
002950 310-READ-LEDGER-REC.                                                     
002960     MOVE "310-READ-LEDGER-REC" TO PARA-NAME.                             
002970     READ MSR-LEDGER-FILE                                                 
002980         AT END MOVE 'N' TO MORE-LEDGER-SW                                
002990                GO TO 310-EXIT                                            
003000     END-READ.                                                            
003010 310-EXIT.                                                                
003020     EXIT.                                                                
003030                                                                          
003040 320-EDIT-ONE-RECORD.                                             031503RB
003050     MOVE "320-EDIT-ONE-RECORD" TO PARA-NAME.                             
003060     IF MSR-USER-NAME = WS-TARGET-USER                                    
003070      AND MSR-TS-DATE-PART NOT < WS-RANGE-START                           
003080      AND MSR-TS-DATE-PART NOT > WS-RANGE-END                             
003090         SET WS-DATA-FOUND TO TRUE                                        
003100         ADD 1 TO WS-MEASURE-COUNT                                        
003110         ADD MSR-WEIGHT TO WS-SUM-WEIGHT                                  
003120         IF WS-MEASURE-COUNT = 1                                          
003130             MOVE MSR-WEIGHT TO WS-MIN-WEIGHT                             
003140             MOVE MSR-WEIGHT TO WS-MAX-WEIGHT                             
003150         ELSE                                                             
003160             IF MSR-WEIGHT < WS-MIN-WEIGHT                                
003170                 MOVE MSR-WEIGHT TO WS-MIN-WEIGHT                         
003180             END-IF                                                       
003190             IF MSR-WEIGHT > WS-MAX-WEIGHT                                
003200                 MOVE MSR-WEIGHT TO WS-MAX-WEIGHT                         
003210             END-IF                                                       
003220         END-IF                                                           
003230         MOVE MSR-LEDGER-REC TO WS-LAST-MEASUREMENT                       
003240     END-IF.                                                              
003250     PERFORM 310-READ-LEDGER-REC THRU 310-EXIT.                           
003260 320-EXIT.                                                                
003270     EXIT.                                                                
003280                                                                          
003290 400-WRITE-REPORT.                                                        
003300     MOVE "400-WRITE-REPORT" TO PARA-NAME.                                
003310     MOVE SPACES TO DASHRPT-REC.                                          
003320     STRING 'MEASUREMENT STATISTICS FOR ' WS-TARGET-USER                  
003330         DELIMITED BY SIZE INTO DASHRPT-REC.                              
003340     WRITE DASHRPT-REC AFTER ADVANCING NEXT-PAGE.                         
003350     MOVE SPACES TO DASHRPT-REC.                                          
003360     STRING 'RANGE: ' WS-RANGE-START ' TO ' WS-RANGE-END                  
003370         DELIMITED BY SIZE INTO DASHRPT-REC.                              
003380     WRITE DASHRPT-REC.                                                   
003390     MOVE WS-MEASURE-COUNT TO WS-RPT-COUNT-ED.                            
003400     MOVE SPACES TO DASHRPT-REC.                                          
003410     STRING 'TOTAL MEASUREMENTS: ' WS-RPT-COUNT-ED                        
003420         DELIMITED BY SIZE INTO DASHRPT-REC.                              
003430     WRITE DASHRPT-REC.                                                   
003440     MOVE WS-AVG-WEIGHT TO WS-RPT-WEIGHT-ED.                              
003450     MOVE SPACES TO DASHRPT-REC.                                          
003460     STRING 'AVG WEIGHT: ' WS-RPT-WEIGHT-ED                               
003470         DELIMITED BY SIZE INTO DASHRPT-REC.                              
003480     WRITE DASHRPT-REC.                                                   
003490     MOVE WS-MIN-WEIGHT TO WS-RPT-WEIGHT-ED.                              
003500     MOVE SPACES TO DASHRPT-REC.                                          
003510     STRING 'MIN WEIGHT: ' WS-RPT-WEIGHT-ED                               
003520         DELIMITED BY SIZE INTO DASHRPT-REC.                              
003530     WRITE DASHRPT-REC.                                                   
003540     MOVE WS-MAX-WEIGHT TO WS-RPT-WEIGHT-ED.                              
003550     MOVE SPACES TO DASHRPT-REC.                                          
003560     STRING 'MAX WEIGHT: ' WS-RPT-WEIGHT-ED                               
003570         DELIMITED BY SIZE INTO DASHRPT-REC.                              
003580     WRITE DASHRPT-REC.                                                   
003590     WRITE DASHRPT-REC FROM WS-LAST-MEASUREMENT.                          
003600 400-EXIT.                                                                
003610     EXIT.                                                                
003620                                                                          
003630 450-WRITE-NO-DATA.                                                       
003640     MOVE "450-WRITE-NO-DATA" TO PARA-NAME.                               
003650     MOVE SPACES TO DASHRPT-REC.                                          
003660     MOVE 'NO DATA IN RANGE' TO DASHRPT-REC.                              
003670     WRITE DASHRPT-REC AFTER ADVANCING NEXT-PAGE.                         
003680 450-EXIT.                                                                
003690     EXIT.                                                                
003700                                                                          
003710 999-CLEANUP.                                                             
003720     MOVE "999-CLEANUP" TO PARA-NAME.                                     
003730     CLOSE MSR-LEDGER-FILE.                                               
003740     CLOSE DASHRPT-FILE.                                                  
003750     DISPLAY "******** NORMAL END OF JOB DASHSTAT ********".              
003760 999-EXIT.                                                                
003770     EXIT.                                                                
003780                                                                          
003790 1000-ABEND-RTN.                                                          
003800     DISPLAY "*** ABNORMAL END OF JOB - DASHSTAT ***"                     
003810         UPON CONSOLE.                                                    
003820     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
003830                                                                          
