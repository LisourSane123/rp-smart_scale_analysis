000100*****************************************************************         
000110* LDGRPAIR  --  MEASUREMENT LEDGER REPAIR RUN                             
000120*                                                                         
000130* SCRUBS THE MEASUREMENT LEDGER OF ROWS DAMAGED BY A BAD SCALE            
000140* FIRMWARE FLASH OR A HAND EDIT -- A GARBLED WEIGHT FIELD OR AN           
000150* UNPARSEABLE TIMESTAMP.  THE ORIGINAL LEDGER IS COPIED TO A              
000160* BACKUP FILE BEFORE THE CLEAN COPY IS WRITTEN BACK.  MODELED ON          
000170* THE OLD METER-FILE SCRUB RUN FROM THE UTLMTR SUITE.                     
000180*****************************************************************         
000190*   MAINT LOG                                                             
000200*   112893 JS   ORIGINAL LEDGER SCRUB RUN                                 
000210*   102297 RB   ADDED ALPHA-WEIGHT CHECK AHEAD OF NUMERIC CHECK --        
000220*   102297 RB   SOME BAD FIRMWARE WRITES 'ERR' IN THE WEIGHT FIELD        
000230*   022399 MM   Y2K REVIEW -- TIMESTAMP CARRIES FULL 4-DIGIT YEAR         
000240*   031503 RB   BACKUP FILE ADDED AHEAD OF THE REWRITE (REQ 4622)         
000250*****************************************************************         
000260 IDENTIFICATION DIVISION.                                                 
000270 PROGRAM-ID.  LDGRPAIR.                                                   
000280 AUTHOR. JON SAYLES.                                                      
000290 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000300 DATE-WRITTEN. 11/28/93.                                                  
000310 DATE-COMPILED. 11/28/93.                                                 
000320 SECURITY. NON-CONFIDENTIAL.                                              
000330                                                                          
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SOURCE-COMPUTER. IBM-390.                                                
000370 OBJECT-COMPUTER. IBM-390.                                                
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM.                                                  
000400 INPUT-OUTPUT SECTION.                                                    
000410 FILE-CONTROL.                                                            
000420     SELECT MSR-LEDGER-FILE ASSIGN TO MSRLDGR                             
000430         ORGANIZATION IS LINE SEQUENTIAL                                  
000440         FILE STATUS IS MSR-LEDGER-STATUS.                                
000450                                                                          
000460     SELECT LDGR-BACKUP-FILE ASSIGN TO MSRLDGRB                           
000470         ORGANIZATION IS LINE SEQUENTIAL                                  
000480         FILE STATUS IS LDGR-BACKUP-STATUS.                               
000490                                                                          
000500     SELECT LDGRRPT-FILE ASSIGN TO LDGRRPT                                
000510         ORGANIZATION IS LINE SEQUENTIAL                                  
000520         FILE STATUS IS LDGRRPT-STATUS.                                   
000530                                                                          
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  MSR-LEDGER-FILE                                                      
000570     RECORD CONTAINS 118 CHARACTERS                                       
000580     LABEL RECORDS ARE STANDARD.                                          
000590 COPY MSRLEDGR.                                                           
000600                                                                          
000610 FD  LDGR-BACKUP-FILE                                                     
000620     RECORD CONTAINS 118 CHARACTERS                                       
000630     LABEL RECORDS ARE STANDARD.                                          
000640 01  LDGR-BACKUP-REC             PIC X(118).                              
000650                                                                          
000660 FD  LDGRRPT-FILE                                                         
000670     RECORD CONTAINS 80 CHARACTERS                                        
000680     LABEL RECORDS ARE STANDARD.                                          
000690 01  LDGRRPT-REC                 PIC X(80).                               
000700                                                                          
000710 WORKING-STORAGE SECTION.                                                 
000720 01  FILE-STATUS-CODES.                                                   
000730     05  MSR-LEDGER-STATUS      PIC X(02).                                
000740         88  MSR-LEDGER-OK       VALUE '00'.                              
000750         88  MSR-LEDGER-EOF      VALUE '10'.                              
000760     05  LDGR-BACKUP-STATUS     PIC X(02).                                
000770         88  LDGR-BACKUP-OK      VALUE '00'.                              
000780     05  LDGRRPT-STATUS         PIC X(02).                                
000790         88  LDGRRPT-OK          VALUE '00'.                              
000800 01  FILE-STATUS-DUMP-VIEW REDEFINES FILE-STATUS-CODES.                   
000810     05  FS-DUMP-BYTES          PIC X(06).                                
000820                                                                          
000830 COPY ABNDREC.                                                            
000840                                                                          
000850 01  FLAGS-AND-SWITCHES.                                                  
000860     05  MORE-ROWS-SW           PIC X(01) VALUE 'Y'.                      
000870         88  MORE-ROWS           VALUE 'Y'.                               
000880         88  NO-MORE-ROWS        VALUE 'N'.                               
000890     05  WS-ROW-OK-SW           PIC X(01) VALUE 'Y'.                      
000900         88  WS-ROW-OK           VALUE 'Y'.                               
000910         88  WS-ROW-BAD          VALUE 'N'.                               
000920     05  FILLER                 PIC X(05).                                
000930                                                                          
000940 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
000950     05  WS-ROWS-READ           PIC 9(07) COMP.                           
000960     05  WS-DROP-ALPHA-WT       PIC 9(07) COMP.                           
000970     05  WS-DROP-NONNUM-WT      PIC 9(07) COMP.                           
000980     05  WS-DROP-BAD-TS         PIC 9(07) COMP.                           
000990     05  WS-ROWS-WRITTEN        PIC 9(07) COMP.                           
001000 01  COUNTERS-DUMP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.         
001010     05  WS-COUNTERS-BYTES      PIC X(35).                                
001020                                                                          
001030 01  WS-CLEAN-TABLE.                                                      
001040     05  WS-CLEAN-ENTRY OCCURS 2000 TIMES                                 
001050                         INDEXED BY CLEAN-IDX.                            
001060         10  WS-CLEAN-REC       PIC X(118).                               
001070 01  WS-CLEAN-COUNT              PIC 9(05) COMP VALUE ZERO.               
001080                                                                          
001090 01  WS-REPORT-EDIT-FLDS.                                                 
001100     05  WS-RPT-NUM-ED          PIC ZZZZZZ9.                              
001110     05  FILLER                 PIC X(10).                                
001115 01  WS-REPORT-EDIT-DUMP-VIEW REDEFINES WS-REPORT-EDIT-FLDS.              
001116     05  FILLER                 PIC X(17).                                
001120                                                                          
001130 01  DTPARSE-LINK.                                                        
001140     05  DT-FUNCTION-CD         PIC X(01).                                
001150         88  DT-FN-VALIDATE      VALUE 'V'.                               
001160         88  DT-FN-CALC-AGE      VALUE 'A'.                               
001170         88  DT-FN-ADD-DAYS      VALUE 'D'.                               
001180     05  DT-INPUT-DATE          PIC X(10).                                
001190     05  DT-AS-OF-DATE          PIC X(10).                                
001200     05  DT-DAYS-TO-ADD         PIC S9(05) COMP.                          
001210     05  DT-OUTPUT-DATE         PIC X(10).                                
001220     05  DT-OUTPUT-AGE          PIC 9(03) COMP.                           
001230     05  DT-RETURN-CD           PIC S9(04) COMP.                          
001240         88  DT-DATE-VALID       VALUE ZERO.                              
001250         88  DT-DATE-INVALID     VALUE -1.                                
001260                                                                          
001270 PROCEDURE DIVISION.                                                      
001280     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001290     PERFORM 100-MAINLINE THRU 100-EXIT                                   
001300             UNTIL NO-MORE-ROWS.                                          
001310     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001320     MOVE +0 TO RETURN-CODE.                                              
001330     GOBACK.                                                              
001340                                                                          
001350 000-HOUSEKEEPING.                                                        
001360     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
001370     DISPLAY "******** BEGIN JOB LDGRPAIR ********".                      
001380     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
001390     OPEN INPUT MSR-LEDGER-FILE.                                          
001400     OPEN OUTPUT LDGR-BACKUP-FILE.                                        
001410     OPEN OUTPUT LDGRRPT-FILE.                                            
001420     PERFORM 900-READ-LEDGER-ROW THRU 900-EXIT.                           
001430     IF NO-MORE-ROWS                                                      
001440         MOVE "EMPTY LEDGER FILE" TO ABEND-REASON                         
001450         GO TO 1000-ABEND-RTN                                             
001460     END-IF.                                                              
001470 000-EXIT.                                                                
001480     EXIT.                                                                
001490                                                                          
001500 100-MAINLINE.                                                            
001510     MOVE "100-MAINLINE" TO PARA-NAME.                                    
001520     WRITE LDGR-BACKUP-REC FROM MSR-LEDGER-REC.                   031503RB
001530     PERFORM 200-EDIT-ONE-ROW THRU 200-EXIT.                              
001540     IF WS-ROW-OK                                                         
001550         ADD 1 TO WS-CLEAN-COUNT                                          
001560         SET CLEAN-IDX TO WS-CLEAN-COUNT                                  
001570         MOVE MSR-LEDGER-REC TO WS-CLEAN-REC(CLEAN-IDX)                   
001580         ADD 1 TO WS-ROWS-WRITTEN                                         
001590     END-IF.                                                              
001600     PERFORM 900-READ-LEDGER-ROW THRU 900-EXIT.                           
001610 100-EXIT.                                                                
001620     EXIT.                                                                
001630                                                                          
001640 200-EDIT-ONE-ROW.                                                102297RB
001650     MOVE "200-EDIT-ONE-ROW" TO PARA-NAME.                                
001660     SET WS-ROW-OK TO TRUE.                                               
001670     IF MSR-WEIGHT IS ALPHABETIC                                          
001680         SET WS-ROW-BAD TO TRUE                                           
001690         ADD 1 TO WS-DROP-ALPHA-WT                                        
001700         GO TO 200-EXIT                                                   
001710     END-IF.                                                              
001720     IF MSR-WEIGHT IS NOT NUMERIC                                         
001730         SET WS-ROW-BAD TO TRUE                                           
001740         ADD 1 TO WS-DROP-NONNUM-WT                                       
001750         GO TO 200-EXIT                                                   
001760     END-IF.                                                              
001770     SET DT-FN-VALIDATE TO TRUE.                                          
001780     MOVE MSR-TS-DATE-PART TO DT-INPUT-DATE.                              
001790     CALL 'DTPARSE' USING DTPARSE-LINK.                                   
001800     IF DT-DATE-INVALID                                                   
001810         SET WS-ROW-BAD TO TRUE                                           
001820         ADD 1 TO WS-DROP-BAD-TS                                          
001830     END-IF.                                                              
001840 200-EXIT.                                                                
001850     EXIT.                                                                
001860                                                                          
001870 900-READ-LEDGER-ROW.                                                     
001880     MOVE "900-READ-LEDGER-ROW" TO PARA-NAME.                             
001890     READ MSR-LEDGER-FILE                                                 
001900         AT END MOVE 'N' TO MORE-ROWS-SW                                  
001910                GO TO 900-EXIT                                            
001920     END-READ.                                                            
001930     ADD 1 TO WS-ROWS-READ.                                               
001940 900-EXIT.                                                                
001950     EXIT.                                                                
001960                                                                          
001970 999-CLEANUP.                                                             
001980     MOVE "999-CLEANUP" TO PARA-NAME.                                     
001990     CLOSE MSR-LEDGER-FILE.                                               
002000     CLOSE LDGR-BACKUP-FILE.                                              
002010     OPEN OUTPUT MSR-LEDGER-FILE.                                         
002020     PERFORM 950-WRITE-CLEAN-ROW                                          
002030             VARYING CLEAN-IDX FROM 1 BY 1                                
002040             UNTIL CLEAN-IDX > WS-CLEAN-COUNT.                            
002050     CLOSE MSR-LEDGER-FILE.                                               
002060     PERFORM 960-WRITE-REPORT THRU 960-EXIT.                              
002070     CLOSE LDGRRPT-FILE.                                                  
002080     DISPLAY "** LEDGER ROWS READ **".                                    
002090     DISPLAY WS-ROWS-READ.                                                
002100     DISPLAY "** ROWS WRITTEN **".                                        
002110     DISPLAY WS-ROWS-WRITTEN.                                             
002120     DISPLAY "******** NORMAL END OF JOB LDGRPAIR ********".              
002130 999-EXIT.                                                                
002140     EXIT.                                                                
002150                                                                          
002160 950-WRITE-CLEAN-ROW.                                                     
002170     MOVE "950-WRITE-CLEAN-ROW" TO PARA-NAME.                             
002180     MOVE WS-CLEAN-REC(CLEAN-IDX) TO MSR-LEDGER-REC.                      
002190     WRITE MSR-LEDGER-REC.                                                
002200 950-EXIT.                                                                
002210     EXIT.                                                                
002220                                                                          
002230 960-WRITE-REPORT.                                                        
002240     MOVE "960-WRITE-REPORT" TO PARA-NAME.                                
002250     MOVE SPACES TO LDGRRPT-REC.                                          
002260     MOVE 'LEDGER REPAIR REPORT' TO LDGRRPT-REC.                          
002270     WRITE LDGRRPT-REC.                                                   
002280     MOVE WS-ROWS-READ TO WS-RPT-NUM-ED.                                  
002290     MOVE SPACES TO LDGRRPT-REC.                                          
002300     STRING 'RECORDS READ: ' WS-RPT-NUM-ED                                
002310         DELIMITED BY SIZE INTO LDGRRPT-REC.                              
002320     WRITE LDGRRPT-REC.                                                   
002330     MOVE WS-DROP-ALPHA-WT TO WS-RPT-NUM-ED.                              
002340     MOVE SPACES TO LDGRRPT-REC.                                          
002350     STRING 'DROPPED - ALPHA WEIGHT: ' WS-RPT-NUM-ED                      
002360         DELIMITED BY SIZE INTO LDGRRPT-REC.                              
002370     WRITE LDGRRPT-REC.                                                   
002380     MOVE WS-DROP-NONNUM-WT TO WS-RPT-NUM-ED.                             
002390     MOVE SPACES TO LDGRRPT-REC.                                          
002400     STRING 'DROPPED - NON-NUMERIC WEIGHT: ' WS-RPT-NUM-ED                
002410         DELIMITED BY SIZE INTO LDGRRPT-REC.                              
002420     WRITE LDGRRPT-REC.                                                   
002430     MOVE WS-DROP-BAD-TS TO WS-RPT-NUM-ED.                                
002440     MOVE SPACES TO LDGRRPT-REC.                                          
002450     STRING 'DROPPED - INVALID TIMESTAMP: ' WS-RPT-NUM-ED                 
002460         DELIMITED BY SIZE INTO LDGRRPT-REC.                              
002470     WRITE LDGRRPT-REC.                                                   
002480     MOVE WS-ROWS-WRITTEN TO WS-RPT-NUM-ED.                               
002490     MOVE SPACES TO LDGRRPT-REC.                                          
002500     STRING 'RECORDS WRITTEN: ' WS-RPT-NUM-ED                             
002510         DELIMITED BY SIZE INTO LDGRRPT-REC.                              
002520     WRITE LDGRRPT-REC.                                                   
002530 960-EXIT.                                                                
002540     EXIT.                                                                
002550                                                                          
002560 1000-ABEND-RTN.                                                          
002570     DISPLAY "*** ABNORMAL END OF JOB - LDGRPAIR ***"                     
002580         UPON CONSOLE.                                                    
002590     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
002600                                                                          
