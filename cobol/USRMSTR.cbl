000100*****************************************************************         
000110* USRMSTR   --  USER PROFILE MASTER MAINTENANCE                           
000120*                                                                         
000130* APPLIES A STREAM OF LIST/ADD/UPDATE/DELETE TRANSACTIONS TO THE          
000140* HOUSEHOLD-MEMBER PROFILE MASTER.  THE MASTER IS A LINE                  
000150* SEQUENTIAL FILE (NO VSAM KSDS ON THIS SUITE) SO THE WHOLE FILE          
000160* IS LOADED INTO A WORKING-STORAGE TABLE, MAINTAINED THERE, AND           
000170* REWRITTEN IN FULL WHEN ANY TRANSACTION CHANGES IT.  CARRIED             
000180* OVER FROM THE OLD CUSTOMER-MASTER UPDATE RUN WHEN THE VSAM              
000190* MTRMSTR FILE WAS RETIRED WITH THE UTLMTR SYSTEM.                        
000200*****************************************************************         
000210*   MAINT LOG                                                             
000220*   051691 JS   ORIGINAL PROFILE MAINTENANCE RUN                          
000230*   081493 JS   ADDED LIST TRANSACTION AND USER LIST REPORT               
000240*   102297 RB   ADDED LEGACY-AGE FALLBACK ON LIST (REQUEST 4501)          
000250*   022399 MM   Y2K REVIEW -- WINDOWED ACCEPT FROM DATE, SEE 000          
000260*   031503 RB   AGE-OVER-120 EDIT ADDED ON ADD/UPDATE                     
000270*****************************************************************         
000280 IDENTIFICATION DIVISION.                                                 
000290 PROGRAM-ID.  USRMSTR.                                                    
000300 AUTHOR. JON SAYLES.                                                      
000310 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000320 DATE-WRITTEN. 05/16/91.                                                  
000330 DATE-COMPILED. 05/16/91.                                                 
000340 SECURITY. NON-CONFIDENTIAL.                                              
000350                                                                          
000360 ENVIRONMENT DIVISION.                                                    
000370 CONFIGURATION SECTION.                                                   
000380 SOURCE-COMPUTER. IBM-390.                                                
000390 OBJECT-COMPUTER. IBM-390.                                                
000400 SPECIAL-NAMES.                                                           
000410     C01 IS TOP-OF-FORM.                                                  
000420 INPUT-OUTPUT SECTION.                                                    
000430 FILE-CONTROL.                                                            
000440     SELECT USRTRAN-FILE ASSIGN TO USRTRAN                                
000450         ORGANIZATION IS LINE SEQUENTIAL                                  
000460         FILE STATUS IS USRTRAN-STATUS.                                   
000470                                                                          
000480     SELECT USER-MSTR-FILE ASSIGN TO USRMSTR                              
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS USER-MSTR-STATUS.                                 
000510                                                                          
000520     SELECT USRLIST-FILE ASSIGN TO USRLIST                                
000530         ORGANIZATION IS LINE SEQUENTIAL                                  
000540         FILE STATUS IS USRLIST-STATUS.                                   
000550                                                                          
000560 DATA DIVISION.                                                           
000570 FILE SECTION.                                                            
000580 FD  USRTRAN-FILE                                                         
000590     RECORD CONTAINS 90 CHARACTERS                                        
000600     LABEL RECORDS ARE STANDARD.                                          
000610 COPY USRTRAN.                                                            
000620                                                                          
000630 FD  USER-MSTR-FILE                                                       
000640     RECORD CONTAINS 90 CHARACTERS                                        
000650     LABEL RECORDS ARE STANDARD.                                          
000660 COPY USRPROF.                                                            
000670                                                                          
000680 FD  USRLIST-FILE                                                         
000690     RECORD CONTAINS 80 CHARACTERS                                        
000700     LABEL RECORDS ARE STANDARD.                                          
000710 01  USRLIST-REC                PIC X(80).                                
000720                                                                          
000730 WORKING-STORAGE SECTION.                                                 
000740 01  FILE-STATUS-CODES.                                                   
000750     05  USRTRAN-STATUS         PIC X(02).                                
000760         88  USRTRAN-OK          VALUE '00'.                              
000770         88  USRTRAN-EOF         VALUE '10'.                              
000780     05  USER-MSTR-STATUS       PIC X(02).                                
000790         88  USER-MSTR-OK        VALUE '00'.                              
000800         88  USER-MSTR-EOF       VALUE '10'.                              
000810     05  USRLIST-STATUS         PIC X(02).                                
000820         88  USRLIST-OK          VALUE '00'.                              
000830 01  FILE-STATUS-DUMP-VIEW REDEFINES FILE-STATUS-CODES.                   
000840     05  FS-DUMP-BYTES          PIC X(06).                                
000850                                                                          
000860 COPY ABNDREC.                                                            
000870                                                                          
000880 01  FLAGS-AND-SWITCHES.                                                  
000890     05  MORE-TRANS-SW          PIC X(01) VALUE 'Y'.                      
000900         88  MORE-TRANS          VALUE 'Y'.                               
000910         88  NO-MORE-TRANS       VALUE 'N'.                               
000920     05  WS-TABLE-DIRTY-SW      PIC X(01) VALUE 'N'.                      
000930         88  WS-TABLE-DIRTY      VALUE 'Y'.                               
000940     05  WS-FOUND-SW            PIC X(01) VALUE 'N'.                      
000950         88  WS-USER-FOUND       VALUE 'Y'.                               
000960     05  WS-EDIT-OK-SW          PIC X(01) VALUE 'Y'.                      
000970         88  WS-EDIT-OK          VALUE 'Y'.                               
000980         88  WS-EDIT-FAILED      VALUE 'N'.                               
000990     05  FILLER                 PIC X(05).                                
001000                                                                          
001010 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001020     05  WS-TRANS-READ          PIC 9(07) COMP.                           
001030     05  WS-TRANS-APPLIED       PIC 9(07) COMP.                           
001040     05  WS-TRANS-REJECTED      PIC 9(07) COMP.                           
001050     05  WS-FOUND-IDX           PIC 9(05) COMP.                           
001060 01  COUNTERS-DUMP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.         
001070     05  WS-COUNTERS-BYTES      PIC X(19).                                
001080                                                                          
001090 01  WS-USER-TABLE.                                                       
001100     05  WS-UMT-ENTRY OCCURS 100 TIMES                                    
001110                       INDEXED BY UMT-IDX UMT-IDX2.                       
001120         10  WS-UMT-USERNAME    PIC X(20).                                
001130         10  WS-UMT-DISP-NAME   PIC X(30).                                
001140         10  WS-UMT-HEIGHT      PIC 9(03).                                
001150         10  WS-UMT-BIRTHDATE   PIC X(10).                                
001160         10  WS-UMT-SEX         PIC X(06).                                
001170         10  WS-UMT-PROFILE-SW  PIC X(01).                                
001180             88  WS-UMT-CURRENT  VALUE 'C'.                               
001190             88  WS-UMT-LEGACY   VALUE 'L'.                               
001200         10  WS-UMT-LEGACY-AGE  PIC 9(03).                                
001210     05  FILLER                 PIC X(10).                                
001220 01  WS-UMT-COUNT               PIC 9(05) COMP VALUE ZERO.                
001230                                                                          
001240 01  WS-EDIT-FIELDS.                                                      
001250     05  WS-EDIT-AGE            PIC 9(03) COMP.                           
001260     05  WS-EDIT-SEX-LC         PIC X(06).                                
001270     05  FILLER                 PIC X(10).                                
001280                                                                          
001290 01  WS-TODAY-FLDS.                                                       
001300     05  WS-TODAY-RAW           PIC 9(06).                                
001310 01  WS-TODAY-GROUP REDEFINES WS-TODAY-FLDS.                              
001320     05  WS-TODAY-YY            PIC 9(02).                                
001330     05  WS-TODAY-MM            PIC 9(02).                                
001340     05  WS-TODAY-DD            PIC 9(02).                                
001350 01  WS-TODAY-CCYY-FLDS.                                                  
001360     05  WS-TODAY-CENTURY       PIC 9(02).                                
001370     05  WS-TODAY-CCYY          PIC 9(04).                                
001380     05  WS-TODAY-DATE-10       PIC X(10).                                
001390                                                                          
001400 01  WS-LIST-DETAIL-LINE.                                                 
001410     05  WL-USERNAME            PIC X(20).                                
001420     05  FILLER                 PIC X(01) VALUE SPACE.                    
001430     05  WL-DISP-NAME           PIC X(30).                                
001440     05  FILLER                 PIC X(01) VALUE SPACE.                    
001450     05  WL-HEIGHT              PIC ZZ9.                                  
001460     05  FILLER                 PIC X(03) VALUE SPACES.                   
001470     05  WL-BIRTHDATE           PIC X(10).                                
001480     05  FILLER                 PIC X(01) VALUE SPACE.                    
001490     05  WL-AGE                 PIC ZZ9.                                  
001500     05  FILLER                 PIC X(06) VALUE SPACES.                   
001510     05  WL-SEX                 PIC X(06).                                
001520 01  WS-LIST-DETAIL-DUMP REDEFINES WS-LIST-DETAIL-LINE.                   
001530     05  FILLER                 PIC X(80).                                
001540                                                                          
001550 01  WS-TOTAL-USERS-ED          PIC ZZ9.                                  
001560                                                                          
001570 01  DTPARSE-LINK.                                                        
001580     05  DT-FUNCTION-CD         PIC X(01).                                
001590         88  DT-FN-VALIDATE      VALUE 'V'.                               
001600         88  DT-FN-CALC-AGE      VALUE 'A'.                               
001610         88  DT-FN-ADD-DAYS      VALUE 'D'.                               
001620     05  DT-INPUT-DATE          PIC X(10).                                
001630     05  DT-AS-OF-DATE          PIC X(10).                                
001640     05  DT-DAYS-TO-ADD         PIC S9(05) COMP.                          
001650     05  DT-OUTPUT-DATE         PIC X(10).                                
001660     05  DT-OUTPUT-AGE          PIC 9(03) COMP.                           
001670     05  DT-RETURN-CD           PIC S9(04) COMP.                          
001680         88  DT-DATE-VALID       VALUE ZERO.                              
001690         88  DT-DATE-INVALID     VALUE -1.                                
001700                                                                          
001710 PROCEDURE DIVISION.                                                      
001720     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001730     PERFORM 100-MAINLINE THRU 100-EXIT                                   
001740             UNTIL NO-MORE-TRANS.                                         
001750     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001760     MOVE +0 TO RETURN-CODE.                                              
001770     GOBACK.                                                              
001780                                                                          
001790 000-HOUSEKEEPING.                                                        
001800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
001810     DISPLAY "******** BEGIN JOB USRMSTR ********".                       
001820     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
001830     ACCEPT WS-TODAY-RAW FROM DATE.                                       
001840     IF WS-TODAY-YY < 50                                                  
001850         MOVE 20 TO WS-TODAY-CENTURY                                      
001860     ELSE                                                                 
001870         MOVE 19 TO WS-TODAY-CENTURY                                      
001880     END-IF.                                                              
001890     STRING WS-TODAY-CENTURY WS-TODAY-YY DELIMITED BY SIZE                
001900         INTO WS-TODAY-CCYY.                                              
001910     STRING WS-TODAY-CCYY '-' WS-TODAY-MM '-' WS-TODAY-DD                 
001920         DELIMITED BY SIZE INTO WS-TODAY-DATE-10.                         
001930     OPEN INPUT USER-MSTR-FILE.                                           
001940     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT.                           
001950     CLOSE USER-MSTR-FILE.                                                
001960     OPEN INPUT USRTRAN-FILE.                                             
001970     OPEN OUTPUT USRLIST-FILE.                                            
001980     PERFORM 900-READ-TRANS THRU 900-EXIT.                                
001990 000-EXIT.                                                                
002000     EXIT.                                                                
002010                                                                          
002020 050-LOAD-USER-TABLE.                                                     
002030     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.                             
002040     MOVE ZERO TO WS-UMT-COUNT.                                           
002050 051-READ-ONE-USER.                                                       
002060     READ USER-MSTR-FILE                                                  
002070         AT END GO TO 050-EXIT                                            
002080     END-READ.                                                            
002090     ADD 1 TO WS-UMT-COUNT.                                               
002100     SET UMT-IDX TO WS-UMT-COUNT.                                         
002110     MOVE USR-USERNAME TO WS-UMT-USERNAME(UMT-IDX).                       
002120     MOVE USR-DISPLAY-NAME TO WS-UMT-DISP-NAME(UMT-IDX).                  
002130     MOVE USR-HEIGHT TO WS-UMT-HEIGHT(UMT-IDX).                           
002140     MOVE USR-BIRTHDATE TO WS-UMT-BIRTHDATE(UMT-IDX).                     
002150     MOVE USR-SEX TO WS-UMT-SEX(UMT-IDX).                                 
002160     MOVE USR-PROFILE-SW TO WS-UMT-PROFILE-SW(UMT-IDX).                   
002170     MOVE USR-LEGACY-AGE TO WS-UMT-LEGACY-AGE(UMT-IDX).                   
002180     IF WS-UMT-COUNT < 100                                                
002190         GO TO 051-READ-ONE-USER                                          
002200     END-IF.                                                              
002210 050-EXIT.                                                                
002220     EXIT.                                                                
002230                                                                          
002240 100-MAINLINE.                                                            
002250     MOVE "100-MAINLINE" TO PARA-NAME.                                    
002260     ADD 1 TO WS-TRANS-READ.                                              
002270     IF UT-OP-LIST                                                        
002280         PERFORM 200-LIST-USERS THRU 200-EXIT                             
002290     ELSE IF UT-OP-ADD                                                    
002300         PERFORM 300-ADD-USER THRU 300-EXIT                               
002310     ELSE IF UT-OP-UPDATE                                                 
002320         PERFORM 400-UPDATE-USER THRU 400-EXIT                            
002330     ELSE IF UT-OP-DELETE                                                 
002340         PERFORM 500-DELETE-USER THRU 500-EXIT                            
002350     ELSE                                                                 
002360         ADD 1 TO WS-TRANS-REJECTED                                       
002370     END-IF.                                                              
002380     PERFORM 900-READ-TRANS THRU 900-EXIT.                                
002390 100-EXIT.                                                                
002400     EXIT.                                                                
002410                                                                          
002420 200-LIST-USERS.                                                  081493JS
002430     MOVE "200-LIST-USERS" TO PARA-NAME.                                  
002440     IF WS-UMT-COUNT = ZERO                                               
002450         GO TO 200-EXIT                                                   
002460     END-IF.                                                              
002470     PERFORM 210-LIST-ONE-USER                                            
002480             VARYING UMT-IDX FROM 1 BY 1                                  
002490             UNTIL UMT-IDX > WS-UMT-COUNT.                                
002500     MOVE SPACES TO USRLIST-REC.                                          
002510     MOVE WS-UMT-COUNT TO WS-TOTAL-USERS-ED.                              
002520     STRING 'TOTAL USERS: ' WS-TOTAL-USERS-ED                             
002530         DELIMITED BY SIZE INTO USRLIST-REC.                              
002540     WRITE USRLIST-REC.                                                   
002550 200-EXIT.                                                                
002560     EXIT.                                                                
002570                                                                          
002580 210-LIST-ONE-USER.                                               102297RB
002590     MOVE "210-LIST-ONE-USER" TO PARA-NAME.                               
002600     MOVE WS-UMT-USERNAME(UMT-IDX) TO WL-USERNAME.                        
002610     MOVE WS-UMT-DISP-NAME(UMT-IDX) TO WL-DISP-NAME.                      
002620     MOVE WS-UMT-HEIGHT(UMT-IDX) TO WL-HEIGHT.                            
002630     MOVE WS-UMT-BIRTHDATE(UMT-IDX) TO WL-BIRTHDATE.                      
002640     IF WS-UMT-LEGACY(UMT-IDX)                                            
002650         MOVE WS-UMT-LEGACY-AGE(UMT-IDX) TO WL-AGE                        
002660     ELSE                                                                 
002670         SET DT-FN-CALC-AGE TO TRUE                                       
002680         MOVE WS-UMT-BIRTHDATE(UMT-IDX) TO DT-INPUT-DATE                  
002690         MOVE WS-TODAY-DATE-10 TO DT-AS-OF-DATE                           
002700         CALL 'DTPARSE' USING DTPARSE-LINK                                
002710         MOVE DT-OUTPUT-AGE TO WL-AGE                                     
002720     END-IF.                                                              
002730     MOVE WS-UMT-SEX(UMT-IDX) TO WL-SEX.                                  
002740     WRITE USRLIST-REC FROM WS-LIST-DETAIL-LINE.                          
002750 210-EXIT.                                                                
002760     EXIT.                                                                
002770                                                                          
002780 300-ADD-USER.                                                            
002790     MOVE "300-ADD-USER" TO PARA-NAME.                                    
002800     PERFORM 310-EDIT-ADD-TRANS THRU 310-EXIT.                            
002810     IF WS-EDIT-FAILED                                                    
002820         ADD 1 TO WS-TRANS-REJECTED                                       
002830         GO TO 300-EXIT                                                   
002840     END-IF.                                                              
002850     ADD 1 TO WS-UMT-COUNT.                                               
002860     SET UMT-IDX TO WS-UMT-COUNT.                                         
002870     MOVE UT-USERNAME TO WS-UMT-USERNAME(UMT-IDX).                        
002880     MOVE UT-DISPLAY-NAME TO WS-UMT-DISP-NAME(UMT-IDX).                   
002890     MOVE UT-HEIGHT TO WS-UMT-HEIGHT(UMT-IDX).                            
002900     MOVE UT-BIRTHDATE TO WS-UMT-BIRTHDATE(UMT-IDX).                      
002910     MOVE UT-SEX TO WS-UMT-SEX(UMT-IDX).                                  
002920     MOVE 'C' TO WS-UMT-PROFILE-SW(UMT-IDX).                              
002930     MOVE ZERO TO WS-UMT-LEGACY-AGE(UMT-IDX).                             
002940     SET WS-TABLE-DIRTY TO TRUE.                                          
002950     ADD 1 TO WS-TRANS-APPLIED.                                           
002960 300-EXIT.                                                                
002970     EXIT.                                                                
002980                                                                          
002990 310-EDIT-ADD-TRANS.                                              031503RB
003000     MOVE "310-EDIT-ADD-TRANS" TO PARA-NAME.                              
003010     SET WS-EDIT-OK TO TRUE.                                              
003020     IF UT-USERNAME = SPACES OR UT-DISPLAY-NAME = SPACES                  
003030         SET WS-EDIT-FAILED TO TRUE                                       
003040         GO TO 310-EXIT                                                   
003050     END-IF.                                                              
003060     PERFORM 320-FIND-USER THRU 320-EXIT.                                 
003070     IF WS-USER-FOUND                                                     
003080         SET WS-EDIT-FAILED TO TRUE                                       
003090         GO TO 310-EXIT                                                   
003100     END-IF.                                                              
003110     IF UT-HEIGHT < 1 OR UT-HEIGHT > 250                                  
003120         SET WS-EDIT-FAILED TO TRUE                                       
003130         GO TO 310-EXIT                                                   
003140     END-IF.                                                              
003150     SET DT-FN-VALIDATE TO TRUE.                                          
003160     MOVE UT-BIRTHDATE TO DT-INPUT-DATE.                                  
003170     CALL 'DTPARSE' USING DTPARSE-LINK.                                   
003180     IF DT-DATE-INVALID                                                   
003190         SET WS-EDIT-FAILED TO TRUE                                       
003200         GO TO 310-EXIT                                                   
003210     END-IF.                                                              
003220     SET DT-FN-CALC-AGE TO TRUE.                                          
003230     MOVE WS-TODAY-DATE-10 TO DT-AS-OF-DATE.                              
003240     CALL 'DTPARSE' USING DTPARSE-LINK.                                   
003250     IF DT-OUTPUT-AGE > 120                                               
003260         SET WS-EDIT-FAILED TO TRUE                                       
003270         GO TO 310-EXIT                                                   
003280     END-IF.                                                              
003290     MOVE UT-SEX TO WS-EDIT-SEX-LC.                                       
003300     INSPECT WS-EDIT-SEX-LC CONVERTING                                    
003310         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
003320         'abcdefghijklmnopqrstuvwxyz'.                                    
003330     IF WS-EDIT-SEX-LC NOT = 'male  '                                     
003340      AND WS-EDIT-SEX-LC NOT = 'female'                                   
003350         SET WS-EDIT-FAILED TO TRUE                                       
003360     END-IF.                                                              
003370 310-EXIT.                                                                
003380     EXIT.                                                                
003390                                                                          
003400 320-FIND-USER.                                                           
003410     MOVE "320-FIND-USER" TO PARA-NAME.                                   
003420     MOVE 'N' TO WS-FOUND-SW.                                             
003430     MOVE ZERO TO WS-FOUND-IDX.                                           
003440     IF WS-UMT-COUNT = ZERO                                               
003450         GO TO 320-EXIT                                                   
003460     END-IF.                                                              
003470     SET UMT-IDX2 TO 1.                                                   
003480     SEARCH WS-UMT-ENTRY VARYING UMT-IDX2                                 
003490         AT END GO TO 320-EXIT                                            
003500         WHEN WS-UMT-USERNAME(UMT-IDX2) = UT-USERNAME                     
003510             MOVE 'Y' TO WS-FOUND-SW                                      
003520             SET WS-FOUND-IDX TO UMT-IDX2                                 
003530     END-SEARCH.                                                          
003540 320-EXIT.                                                                
003550     EXIT.                                                                
003560                                                                          
003570 400-UPDATE-USER.                                                         
003580     MOVE "400-UPDATE-USER" TO PARA-NAME.                                 
003590     PERFORM 320-FIND-USER THRU 320-EXIT.                                 
003600     IF NOT WS-USER-FOUND                                                 
003610         ADD 1 TO WS-TRANS-REJECTED                                       
003620         GO TO 400-EXIT                                                   
003630     END-IF.                                                              
003640     SET UMT-IDX TO WS-FOUND-IDX.                                         
003650     PERFORM 410-EDIT-UPDATE-TRANS THRU 410-EXIT.                         
003660     IF WS-EDIT-FAILED                                                    
003670         ADD 1 TO WS-TRANS-REJECTED                                       
003680         GO TO 400-EXIT                                                   
003690     END-IF.                                                              
003700     IF UT-DISPLAY-NAME NOT = SPACES                                      
003710         MOVE UT-DISPLAY-NAME TO WS-UMT-DISP-NAME(UMT-IDX)                
003720     END-IF.                                                              
003730     IF UT-HEIGHT-CHARS NOT = SPACES                                      
003740         MOVE UT-HEIGHT TO WS-UMT-HEIGHT(UMT-IDX)                         
003750     END-IF.                                                              
003760     IF UT-BIRTHDATE NOT = SPACES                                         
003770         MOVE UT-BIRTHDATE TO WS-UMT-BIRTHDATE(UMT-IDX)                   
003780         MOVE 'C' TO WS-UMT-PROFILE-SW(UMT-IDX)                           
003790     END-IF.                                                              
003800     IF UT-SEX NOT = SPACES                                               
003810         MOVE UT-SEX TO WS-UMT-SEX(UMT-IDX)                               
003820     END-IF.                                                              
003830     SET WS-TABLE-DIRTY TO TRUE.                                          
003840     ADD 1 TO WS-TRANS-APPLIED.                                           
003850 400-EXIT.                                                                
003860     EXIT.                                                                
003870                                                                          
003880 410-EDIT-UPDATE-TRANS.                                           031503RB
003890     MOVE "410-EDIT-UPDATE-TRANS" TO PARA-NAME.                           
003900     SET WS-EDIT-OK TO TRUE.                                              
003910     IF UT-HEIGHT-CHARS NOT = SPACES                                      
003920      AND (UT-HEIGHT < 1 OR UT-HEIGHT > 250)                              
003930         SET WS-EDIT-FAILED TO TRUE                                       
003940         GO TO 410-EXIT                                                   
003950     END-IF.                                                              
003960     IF UT-BIRTHDATE NOT = SPACES                                         
003970         SET DT-FN-VALIDATE TO TRUE                                       
003980         MOVE UT-BIRTHDATE TO DT-INPUT-DATE                               
003990         CALL 'DTPARSE' USING DTPARSE-LINK                                
004000         IF DT-DATE-INVALID                                               
004010             SET WS-EDIT-FAILED TO TRUE                                   
004020             GO TO 410-EXIT                                               
004030         END-IF                                                           
004040         SET DT-FN-CALC-AGE TO TRUE                                       
004050         MOVE WS-TODAY-DATE-10 TO DT-AS-OF-DATE                           
004060         CALL 'DTPARSE' USING DTPARSE-LINK                                
004070         IF DT-OUTPUT-AGE > 120                                           
004080             SET WS-EDIT-FAILED TO TRUE                                   
004090             GO TO 410-EXIT                                               
004100         END-IF                                                           
004110     END-IF.                                                              
004120     IF UT-SEX NOT = SPACES                                               
004130         MOVE UT-SEX TO WS-EDIT-SEX-LC                                    
004140         INSPECT WS-EDIT-SEX-LC CONVERTING                                
004150             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                              
004160             'abcdefghijklmnopqrstuvwxyz'                                 
004170         IF WS-EDIT-SEX-LC NOT = 'male  '                                 
004180          AND WS-EDIT-SEX-LC NOT = 'female'                               
004190             SET WS-EDIT-FAILED TO TRUE                                   
004200         END-IF                                                           
004210     END-IF.                                                              
004220 410-EXIT.                                                                
004230     EXIT.                                                                
004240                                                                          
004250 500-DELETE-USER.                                                         
004260     MOVE "500-DELETE-USER" TO PARA-NAME.                                 
004270     PERFORM 320-FIND-USER THRU 320-EXIT.                                 
004280     IF NOT WS-USER-FOUND                                                 
004290         ADD 1 TO WS-TRANS-REJECTED                                       
004300         GO TO 500-EXIT                                                   
004310     END-IF.                                                              
004320     PERFORM 510-CLOSE-TABLE-GAP                                          
004330             VARYING UMT-IDX FROM WS-FOUND-IDX BY 1                       
004340             UNTIL UMT-IDX > WS-UMT-COUNT - 1.                            
004350     SUBTRACT 1 FROM WS-UMT-COUNT.                                        
004360     SET WS-TABLE-DIRTY TO TRUE.                                          
004370     ADD 1 TO WS-TRANS-APPLIED.                                           
004380 500-EXIT.                                                                
004390     EXIT.                                                                
004400                                                                          
004410 510-CLOSE-TABLE-GAP.                                                     
004420     MOVE "510-CLOSE-TABLE-GAP" TO PARA-NAME.                             
004430     SET UMT-IDX2 TO UMT-IDX.                                             
004440     SET UMT-IDX2 UP BY 1.                                                
004450     MOVE WS-UMT-ENTRY(UMT-IDX2) TO WS-UMT-ENTRY(UMT-IDX).                
004460 510-EXIT.                                                                
004470     EXIT.                                                                
004480                                                                          
004490 900-READ-TRANS.                                                          
004500     MOVE "900-READ-TRANS" TO PARA-NAME.                                  
004510     READ USRTRAN-FILE                                                    
004520         AT END MOVE 'N' TO MORE-TRANS-SW                                 
004530                GO TO 900-EXIT                                            
004540     END-READ.                                                            
004550 900-EXIT.                                                                
004560     EXIT.                                                                
004570                                                                          
004580 999-CLEANUP.                                                             
004590     MOVE "999-CLEANUP" TO PARA-NAME.                                     
004600     CLOSE USRTRAN-FILE.                                                  
004610     CLOSE USRLIST-FILE.                                                  
004620     IF WS-TABLE-DIRTY                                                    
004630         PERFORM 950-REWRITE-MASTER THRU 950-EXIT                         
004640     END-IF.                                                              
004650     DISPLAY "** TRANSACTIONS READ **".                                   
004660     DISPLAY WS-TRANS-READ.                                               
004670     DISPLAY "** TRANSACTIONS APPLIED **".                                
004680     DISPLAY WS-TRANS-APPLIED.                                            
004690     DISPLAY "** TRANSACTIONS REJECTED **".                               
004700     DISPLAY WS-TRANS-REJECTED.                                           
004710     DISPLAY "******** NORMAL END OF JOB USRMSTR ********".               
004720 999-EXIT.                                                                
004730     EXIT.                                                                
004740                                                                          
004750 950-REWRITE-MASTER.                                                      
004760     MOVE "950-REWRITE-MASTER" TO PARA-NAME.                              
004770     OPEN OUTPUT USER-MSTR-FILE.                                          
004780     PERFORM 960-WRITE-ONE-USER                                           
004790             VARYING UMT-IDX FROM 1 BY 1                                  
004800             UNTIL UMT-IDX > WS-UMT-COUNT.                                
004810     CLOSE USER-MSTR-FILE.                                                
004820 950-EXIT.                                                                
004830     EXIT.                                                                
004840                                                                          
004850 960-WRITE-ONE-USER.                                                      
004860     MOVE "960-WRITE-ONE-USER" TO PARA-NAME.                              
004870     MOVE SPACES TO USR-PROFILE-REC.                                      
004880     MOVE WS-UMT-USERNAME(UMT-IDX) TO USR-USERNAME.                       
004890     MOVE WS-UMT-DISP-NAME(UMT-IDX) TO USR-DISPLAY-NAME.                  
004900     MOVE WS-UMT-HEIGHT(UMT-IDX) TO USR-HEIGHT.                           
004910     MOVE WS-UMT-BIRTHDATE(UMT-IDX) TO USR-BIRTHDATE.                     
004920     MOVE WS-UMT-SEX(UMT-IDX) TO USR-SEX.                                 
004930     MOVE WS-UMT-PROFILE-SW(UMT-IDX) TO USR-PROFILE-SW.                   
004940     WRITE USR-PROFILE-REC.                                               
004950 960-EXIT.                                                                
004960     EXIT.                                                                
004970                                                                          
004980 1000-ABEND-RTN.                                                          
004990     DISPLAY "*** ABNORMAL END OF JOB - USRMSTR ***" UPON CONSOLE.        
005000     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
005010                                                                          
