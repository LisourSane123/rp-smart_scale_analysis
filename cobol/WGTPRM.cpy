000100*****************************************************************         
000110* WGTPRM    --  WEIGHT FORECAST PARAMETER CARD                            
000120*                                                                         
000130* ONE RECORD SUPPLIES THE TARGET USERNAME AND THE NUMBER OF DAYS          
000140* AHEAD TO PROJECT FOR THE WGTFCST FORECAST RUN.                          
000150*****************************************************************         
000160*   MAINT LOG                                                             
000170*   040796 RB   ORIGINAL PARAMETER CARD LAYOUT                            
000180*   022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED          
000190*****************************************************************         
000200 01  WGT-PARM-REC.                                                        
000210     05  WP-USERNAME            PIC X(20).                                
000220     05  FILLER                 PIC X(01) VALUE SPACE.                    
000230     05  WP-HORIZON-DAYS        PIC 9(03).                                
000240     05  FILLER                 PIC X(56) VALUE SPACES.                   
000250                                                                          
