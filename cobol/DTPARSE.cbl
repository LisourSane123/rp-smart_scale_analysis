000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120 PROGRAM-ID.  DTPARSE.                                                    
000130 AUTHOR. RHONDA BLAKE.                                                    
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 05/16/91.                                                  
000160 DATE-COMPILED. 05/16/91.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*         COMMON DATE-HANDLING SUBROUTINE FOR THE BATHROOM SCALE          
000220*         PROCESSING SUITE.  CALLED BY MSRPROC, USRMSTR, LDGRPAIR,        
000230*         DASHSTAT AND WGTFCST WHENEVER A YYYY-MM-DD DATE MUST BE         
000240*         VALIDATED, AN AGE MUST BE DERIVED FROM A BIRTHDATE, OR A        
000250*         DATE MUST BE ADVANCED BY N DAYS FOR A FORECAST LINE.            
000260*                                                                         
000270*         THIS ROUTINE REPLACES THE OLD UTLMTR-STYLE ONE-SHOT             
000280*         UTILITIES -- ONE CALLED SUBPROGRAM, THREE FUNCTIONS,            
000290*         SELECTED BY DT-FUNCTION-CD.                                     
000300*                                                                         
000310*****************************************************************         
000320*    MAINT LOG                                                            
000330*    051691 RB   ORIGINAL DATE-VALIDATION ENTRY POINT                     
000340*    071293 JS   ADDED AGE-FROM-BIRTHDATE FUNCTION FOR USRMSTR            
000350*    040796 RB   ADDED ADD-DAYS FUNCTION FOR FORECAST REPORT              
000360*    022399 MM   Y2K -- VALIDATION NOW REQUIRES FULL 4-DIGIT YEAR,        
000370*                REJECTS 2-DIGIT-YEAR DATES CARRIED OVER FROM OLD         
000380*                FEEDS                                                    
000390*    031503 RB   LEAP-YEAR TEST CORRECTED FOR CENTURY YEARS               
000400*****************************************************************         
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SOURCE-COMPUTER. IBM-390.                                                
000440 OBJECT-COMPUTER. IBM-390.                                                
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470 INPUT-OUTPUT SECTION.                                                    
000480                                                                          
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510                                                                          
000520 WORKING-STORAGE SECTION.                                                 
000530 01  WS-WORK-DATE-FLDS.                                                   
000540     05  WS-CC-YEAR             PIC 9(04) COMP.                           
000550     05  WS-CC-MONTH            PIC 9(02) COMP.                           
000560     05  WS-CC-DAY              PIC 9(02) COMP.                           
000570     05  WS-AO-YEAR             PIC 9(04) COMP.                           
000580     05  WS-AO-MONTH            PIC 9(02) COMP.                           
000590     05  WS-AO-DAY              PIC 9(02) COMP.                           
000600     05  WS-DIM                 PIC 9(02) COMP.                           
000610     05  WS-REM                 PIC 9(02) COMP.                           
000620     05  FILLER                 PIC X(10).                                
000630                                                                          
000640 01  WS-DAYS-IN-MONTH-TABLE.                                              
000650     05  FILLER PIC 9(02) VALUE 31.                                       
000660     05  FILLER PIC 9(02) VALUE 28.                                       
000670     05  FILLER PIC 9(02) VALUE 31.                                       
000680     05  FILLER PIC 9(02) VALUE 30.                                       
000690     05  FILLER PIC 9(02) VALUE 31.                                       
000700     05  FILLER PIC 9(02) VALUE 30.                                       
000710     05  FILLER PIC 9(02) VALUE 31.                                       
000720     05  FILLER PIC 9(02) VALUE 31.                                       
000730     05  FILLER PIC 9(02) VALUE 30.                                       
000740     05  FILLER PIC 9(02) VALUE 31.                                       
000750     05  FILLER PIC 9(02) VALUE 30.                                       
000760     05  FILLER PIC 9(02) VALUE 31.                                       
000770 01  WS-DIM-REDEF REDEFINES WS-DAYS-IN-MONTH-TABLE.                       
000780     05  WS-DIM-ENTRY OCCURS 12 TIMES                                     
000790                       INDEXED BY DIM-IDX   PIC 9(02).                    
000800                                                                          
000810 01  WS-VALIDATE-FLDS.                                                    
000820     05  WS-VALID-SW            PIC X(01) VALUE 'Y'.                      
000830         88  WS-DATE-IS-VALID    VALUE 'Y'.                               
000840         88  WS-DATE-IS-INVALID  VALUE 'N'.                               
000850     05  FILLER                 PIC X(20).                                
000860*****************************************************************         
000870* THE "AS OF" YEAR/MONTH/DAY FIELDS ARE CARRIED IN WS-WORK-DATE- *        
000880* FLDS AS SEPARATE COMP ITEMS.  THIS REDEFINITION LETS 200-CALC- *        
000890* AGE TREAT THE PAIR AS ONE 12-BYTE GROUP WHEN THE MAINT LOG     *        
000900* ENTRY OF 071293 CALLED FOR A ONE-SHOT ZEROIZE OF BOTH DATES.   *        
000910*****************************************************************         
000920 01  WS-WORK-DATE-GROUP REDEFINES WS-WORK-DATE-FLDS.                      
000930     05  WS-WDG-CURRENT-DATE.                                             
000940         10  WS-WDG-CC-YEAR      PIC 9(04) COMP.                          
000950         10  WS-WDG-CC-MONTH     PIC 9(02) COMP.                          
000960         10  WS-WDG-CC-DAY       PIC 9(02) COMP.                          
000970     05  WS-WDG-AS-OF-DATE.                                               
000980         10  WS-WDG-AO-YEAR      PIC 9(04) COMP.                          
000990         10  WS-WDG-AO-MONTH     PIC 9(02) COMP.                          
001000         10  WS-WDG-AO-DAY       PIC 9(02) COMP.                          
001010     05  FILLER                  PIC 9(02) COMP.                          
001020     05  FILLER                  PIC X(10).                               
001030*****************************************************************         
001040* SINGLE-BYTE VIEW OF THE VALIDITY SWITCH FOR SHOPS THAT TEST    *        
001050* IT AS UNSIGNED NUMERIC WHEN TALLYING VALIDATION FAILURES.      *        
001060*                                                    031503 RB   *        
001070*****************************************************************         
001080 01  WS-VALIDATE-NUMERIC-VIEW REDEFINES WS-VALIDATE-FLDS.                 
001090     05  WS-VALID-SW-NUM         PIC 9(01).                               
001100     05  FILLER                  PIC X(20).                               
001110                                                                          
001120 LINKAGE SECTION.                                                         
001130 01  DTPARSE-LINK.                                                        
001140     05  DT-FUNCTION-CD         PIC X(01).                                
001150         88  DT-FN-VALIDATE      VALUE 'V'.                               
001160         88  DT-FN-CALC-AGE      VALUE 'A'.                               
001170         88  DT-FN-ADD-DAYS      VALUE 'D'.                               
001180     05  DT-INPUT-DATE          PIC X(10).                                
001190     05  DT-AS-OF-DATE          PIC X(10).                                
001200     05  DT-DAYS-TO-ADD         PIC S9(05) COMP.                          
001210     05  DT-OUTPUT-DATE         PIC X(10).                                
001220     05  DT-OUTPUT-AGE          PIC 9(03) COMP.                           
001230     05  DT-RETURN-CD           PIC S9(04) COMP.                          
001240         88  DT-DATE-VALID       VALUE ZERO.                              
001250         88  DT-DATE-INVALID     VALUE -1.                                
001260                                                                          
001270 PROCEDURE DIVISION USING DTPARSE-LINK.                                   
001280 000-DISPATCH.                                                            
001290     MOVE ZERO TO DT-RETURN-CD.                                           
001300     IF DT-FN-VALIDATE                                                    
001310         PERFORM 100-VALIDATE-DATE THRU 100-EXIT                          
001320     ELSE IF DT-FN-CALC-AGE                                               
001330         PERFORM 200-CALC-AGE THRU 200-EXIT                               
001340     ELSE IF DT-FN-ADD-DAYS                                               
001350         PERFORM 300-ADD-DAYS THRU 300-EXIT.                              
001360     GOBACK.                                                              
001370 000-EXIT.                                                                
001380     EXIT.                                                                
001390                                                                          
001400 100-VALIDATE-DATE.                                                       
001410     MOVE 'Y' TO WS-VALID-SW.                                             
001420     IF DT-INPUT-DATE(5:1) NOT = '-'                                      
001430       OR DT-INPUT-DATE(8:1) NOT = '-'                                    
001440         MOVE 'N' TO WS-VALID-SW                                          
001450         GO TO 100-EXIT.                                                  
001460     IF DT-INPUT-DATE(1:4) IS NOT NUMERIC                                 
001470       OR DT-INPUT-DATE(6:2) IS NOT NUMERIC                               
001480       OR DT-INPUT-DATE(9:2) IS NOT NUMERIC                               
001490         MOVE 'N' TO WS-VALID-SW                                          
001500         GO TO 100-EXIT.                                                  
001510     MOVE DT-INPUT-DATE(1:4) TO WS-CC-YEAR.                               
001520     MOVE DT-INPUT-DATE(6:2) TO WS-CC-MONTH.                              
001530     MOVE DT-INPUT-DATE(9:2) TO WS-CC-DAY.                                
001540     IF WS-CC-MONTH < 1 OR WS-CC-MONTH > 12                               
001550         MOVE 'N' TO WS-VALID-SW                                          
001560         GO TO 100-EXIT.                                                  
001570     PERFORM 150-CALC-DAYS-IN-MONTH THRU 150-EXIT.                        
001580     IF WS-CC-DAY < 1 OR WS-CC-DAY > WS-DIM                               
001590         MOVE 'N' TO WS-VALID-SW.                                         
001600 100-EXIT.                                                                
001610     IF WS-DATE-IS-INVALID                                                
001620         MOVE -1 TO DT-RETURN-CD                                          
001630     ELSE                                                                 
001640         MOVE ZERO TO DT-RETURN-CD.                                       
001650     EXIT.                                                                
001660                                                                          
001670 150-CALC-DAYS-IN-MONTH.                                                  
001680*    040796 RB - LEAP TEST: DIV BY 4, NOT BY 100 UNLESS BY 400            
001690     SET DIM-IDX TO WS-CC-MONTH.                                          
001700     MOVE WS-DIM-ENTRY(DIM-IDX) TO WS-DIM.                                
001710     IF WS-CC-MONTH = 2                                                   
001720         DIVIDE WS-CC-YEAR BY 4 GIVING WS-REM REMAINDER WS-REM            
001730         IF WS-REM = ZERO                                                 
001740             MOVE 29 TO WS-DIM                                            
001750             DIVIDE WS-CC-YEAR BY 100 GIVING WS-REM                       
001760                                      REMAINDER WS-REM                    
001770             IF WS-REM = ZERO                                             
001780                 MOVE 28 TO WS-DIM                                        
001790                 DIVIDE WS-CC-YEAR BY 400 GIVING WS-REM                   
001800                                          REMAINDER WS-REM                
001810                 IF WS-REM = ZERO                                         
001820                     MOVE 29 TO WS-DIM.                                   
001830 150-EXIT.                                                                
001840     EXIT.                                                                
001850                                                                          
001860 200-CALC-AGE.                                                            
001870     PERFORM 100-VALIDATE-DATE THRU 100-EXIT.                             
001880     IF DT-DATE-INVALID                                                   
001890         MOVE ZERO TO DT-OUTPUT-AGE                                       
001900         MOVE ZERO TO DT-RETURN-CD                                        
001910         GO TO 200-EXIT.                                                  
001920     MOVE DT-INPUT-DATE(1:4) TO WS-CC-YEAR.                               
001930     MOVE DT-INPUT-DATE(6:2) TO WS-CC-MONTH.                              
001940     MOVE DT-INPUT-DATE(9:2) TO WS-CC-DAY.                                
001950     MOVE DT-AS-OF-DATE(1:4) TO WS-AO-YEAR.                               
001960     MOVE DT-AS-OF-DATE(6:2) TO WS-AO-MONTH.                              
001970     MOVE DT-AS-OF-DATE(9:2) TO WS-AO-DAY.                                
001980     COMPUTE DT-OUTPUT-AGE = WS-AO-YEAR - WS-CC-YEAR.                     
001990     IF WS-AO-MONTH < WS-CC-MONTH                                         
002000         SUBTRACT 1 FROM DT-OUTPUT-AGE                                    
002010     ELSE                                                                 
002020       IF WS-AO-MONTH = WS-CC-MONTH AND WS-AO-DAY < WS-CC-DAY             
002030         SUBTRACT 1 FROM DT-OUTPUT-AGE.                                   
002040     IF DT-OUTPUT-AGE < 0                                                 
002050         MOVE ZERO TO DT-OUTPUT-AGE.                                      
002060 200-EXIT.                                                                
002070     EXIT.                                                                
002080                                                                          
002090 300-ADD-DAYS.                                                    040796RB
002100     MOVE DT-INPUT-DATE(1:4) TO WS-CC-YEAR.                               
002110     MOVE DT-INPUT-DATE(6:2) TO WS-CC-MONTH.                              
002120     MOVE DT-INPUT-DATE(9:2) TO WS-CC-DAY.                                
002130     PERFORM 310-BUMP-ONE-DAY THRU 310-EXIT                               
002140             DT-DAYS-TO-ADD TIMES.                                        
002150     MOVE SPACES TO DT-OUTPUT-DATE.                                       
002160     MOVE WS-CC-YEAR  TO DT-OUTPUT-DATE(1:4).                             
002170     MOVE '-'         TO DT-OUTPUT-DATE(5:1).                             
002180     MOVE WS-CC-MONTH TO DT-OUTPUT-DATE(6:2).                             
002190     MOVE '-'         TO DT-OUTPUT-DATE(8:1).                             
002200     MOVE WS-CC-DAY   TO DT-OUTPUT-DATE(9:2).                             
002210 300-EXIT.                                                                
002220     EXIT.                                                                
002230                                                                          
002240 310-BUMP-ONE-DAY.                                                        
002250     ADD 1 TO WS-CC-DAY.                                                  
002260     PERFORM 150-CALC-DAYS-IN-MONTH THRU 150-EXIT.                        
002270     IF WS-CC-DAY > WS-DIM                                                
002280         MOVE 1 TO WS-CC-DAY                                              
002290         ADD 1 TO WS-CC-MONTH                                             
002300         IF WS-CC-MONTH > 12                                              
002310             MOVE 1 TO WS-CC-MONTH                                        
002320             ADD 1 TO WS-CC-YEAR.                                         
002330 310-EXIT.                                                                
002340     EXIT.                                                                
002350                                                                          
