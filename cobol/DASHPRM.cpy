000100*****************************************************************         
000110* DASHPRM   --  DASHBOARD STATISTICS PARAMETER CARD                       
000120*                                                                         
000130* ONE RECORD SUPPLIES THE OPTIONAL USERNAME AND DATE RANGE FOR            
000140* THE DASHSTAT SUMMARY RUN.  A BLANK FIELD MEANS "USE THE                 
000150* DEFAULT" -- SEE DASHSTAT PARAGRAPH 060.                                 
000160*****************************************************************         
000170*   MAINT LOG                                                             
000180*   062694 JS   ORIGINAL PARAMETER CARD LAYOUT                            
000190*   022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED          
000200*****************************************************************         
000210 01  DASH-PARM-REC.                                                       
000220     05  DP-USERNAME            PIC X(20).                                
000230     05  FILLER                 PIC X(01) VALUE SPACE.                    
000240     05  DP-START-DATE          PIC X(10).                                
000250     05  FILLER                 PIC X(01) VALUE SPACE.                    
000260     05  DP-END-DATE            PIC X(10).                                
000270     05  FILLER                 PIC X(38) VALUE SPACES.                   
000280                                                                          
