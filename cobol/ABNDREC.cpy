000100*****************************************************************         
000110* ABNDREC   --  ABEND / EXCEPTION SYSOUT RECORD                 *         
000120*                                                                *        
000130* WRITTEN TO SYSOUT IMMEDIATELY AHEAD OF THE FORCED DIVIDE       *        
000140* THAT TERMINATES A BATCH STEP ABNORMALLY.  EVERY BATCH         *         
000150* PROGRAM IN THE SUITE COPIES THIS MEMBER.                      *         
000160*****************************************************************         
000170*   MAINT LOG                                                             
000180*   013090 JS   ORIGINAL ABEND-REC LAYOUT (UTLMTR SUITE)                  
000190*   051691 JS   CARRIED FORWARD INTO SCALE PROCESSING SUITE               
000200*   022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED          
000210*****************************************************************         
000220 01  ABEND-REC.                                                           
000230     05  ABEND-REASON           PIC X(50).                                
000240     05  FILLER                 PIC X(01) VALUE SPACE.                    
000250     05  EXPECTED-VAL           PIC X(15).                                
000260     05  FILLER                 PIC X(01) VALUE SPACE.                    
000270     05  ACTUAL-VAL             PIC X(15).                                
000280     05  FILLER                 PIC X(48) VALUE SPACES.                   
000290 77  ZERO-VAL                   PIC 9      VALUE ZERO.                    
000300 77  ONE-VAL                    PIC 9      VALUE 1.                       
000310                                                                          
