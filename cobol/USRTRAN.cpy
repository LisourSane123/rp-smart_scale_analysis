000100*****************************************************************         
000110* USRTRAN   --  USER PROFILE MAINTENANCE TRANSACTION RECORD               
000120*                                                                         
000130* ONE RECORD PER MAINTENANCE REQUEST FED TO USRMSTR.  FIELDS              
000140* LEFT BLANK ON AN UPDATE TRANSACTION ARE LEFT UNCHANGED ON THE           
000150* MASTER -- ONLY THE FIELDS ACTUALLY PUNCHED ARE VALIDATED AND            
000160* APPLIED.                                                                
000170*****************************************************************         
000180*   MAINT LOG                                                             
000190*   051691 JS   ORIGINAL LAYOUT FOR PROFILE MAINTENANCE RUN               
000200*   022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED          
000210*****************************************************************         
000220 01  USR-TRAN-REC.                                                        
000230     05  UT-OPERATION-CD        PIC X(01).                                
000240         88  UT-OP-LIST          VALUE 'L'.                               
000250         88  UT-OP-ADD           VALUE 'A'.                               
000260         88  UT-OP-UPDATE        VALUE 'U'.                               
000270         88  UT-OP-DELETE        VALUE 'D'.                               
000280     05  FILLER                 PIC X(01) VALUE SPACE.                    
000290     05  UT-USERNAME            PIC X(20).                                
000300     05  FILLER                 PIC X(01) VALUE SPACE.                    
000310     05  UT-DISPLAY-NAME        PIC X(30).                                
000320     05  FILLER                 PIC X(01) VALUE SPACE.                    
000330     05  UT-HEIGHT              PIC 9(03).                                
000340     05  FILLER                 PIC X(01) VALUE SPACE.                    
000350     05  UT-BIRTHDATE           PIC X(10).                                
000360     05  FILLER                 PIC X(01) VALUE SPACE.                    
000370     05  UT-SEX                 PIC X(06).                                
000380     05  FILLER                 PIC X(15) VALUE SPACES.                   
000390*****************************************************************         
000400* REDEFINES THE HEIGHT FIELD AS INDIVIDUAL DIGITS SO A BLANK    *         
000410* (NOT-SUPPLIED) HEIGHT ON AN UPDATE TRANSACTION CAN BE TOLD    *         
000420* APART FROM A PUNCHED ZERO WITHOUT A CLASS TEST.               *         
000430*****************************************************************         
000440 01  UT-HEIGHT-DIGITS REDEFINES USR-TRAN-REC.                             
000450     05  FILLER                 PIC X(54).                                
000460     05  UT-HEIGHT-CHARS        PIC X(03).                                
000470     05  FILLER                 PIC X(33).                                
000480                                                                          
