000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120 PROGRAM-ID.  MSRCALC.                                                    
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 06/22/91.                                                  
000160 DATE-COMPILED. 06/22/91.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*        BODY-COMPOSITION CALCULATION ENGINE FOR THE BATHROOM SCALE       
000220*        PROCESSING SUITE.  CALLED BY MSRPROC ONCE PER ACCEPTED           
000230*        READING TO RUN THE VALIDATION GATES AND, WHEN THE                
000240*        READING PASSES, TO DERIVE THE TWELVE STORED METRICS              
000250*        (LBM, BMR, FAT %, WATER %, MUSCLE MASS, BONE MASS,               
000260*        VISCERAL FAT, BMI, IDEAL WEIGHT AND METABOLIC AGE)               
000270*        FROM THE CALLER'S HEIGHT, AGE, SEX, WEIGHT AND                   
000280*        IMPEDANCE VALUES.                                                
000290*                                                                         
000300*        THIS ROUTINE REPLACES THE OLD MTRCOST COST-CALCULATION           
000310*        SUBPROGRAM CARRIED OVER FROM THE UTLMTR SUITE.  THE              
000320*        CALC-TYPE-SW DISPATCH IDIOM IS RETAINED BUT THERE IS             
000330*        ONLY ONE ENTRY POINT NOW -- ALL TWELVE METRICS ARE               
000340*        DERIVED IN ONE CALL.                                             
000350*                                                                         
000360*****************************************************************         
000370*    MAINT LOG                                                            
000380*    062291 JS   ORIGINAL BODY-COMPOSITION CALC ENGINE                    
000390*    081493 JS   ADDED VISCERAL FAT CALCULATION (REQUEST 4471)            
000400*    102297 RB   ADDED BONE MASS AND MUSCLE MASS FUNCTIONS                
000410*    022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED         
000420*    031503 RB   CLAMP BOUNDS RE-VERIFIED AGAINST NEW SCALE FIRM-         
000430*                WARE RELEASE, NO FORMULA CHANGES                         
000440*****************************************************************         
000450 ENVIRONMENT DIVISION.                                                    
000460 CONFIGURATION SECTION.                                                   
000470 SOURCE-COMPUTER. IBM-390.                                                
000480 OBJECT-COMPUTER. IBM-390.                                                
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM.                                                  
000510 INPUT-OUTPUT SECTION.                                                    
000520                                                                          
000530 DATA DIVISION.                                                           
000540 FILE SECTION.                                                            
000550                                                                          
000560 WORKING-STORAGE SECTION.                                                 
000570 01  WS-SCRATCH-GROUP.                                                    
000580     05  WS-FAT-CONST           PIC S9(3)V9(6) COMP-3.                    
000590     05  WS-FAT-COEF            PIC S9(3)V9(6) COMP-3.                    
000600     05  WS-WP                  PIC S9(3)V9(4) COMP-3.                    
000610     05  WS-WP-COEF             PIC S9(3)V9(4) COMP-3.                    
000620     05  WS-BM-BASE             PIC S9(1)V9(9) COMP-3.                    
000630     05  WS-SUBSUB              PIC S9(7)V9(6) COMP-3.                    
000640     05  WS-SUB                 PIC S9(7)V9(6) COMP-3.                    
000650     05  WS-TEMP1               PIC S9(7)V9(6) COMP-3.                    
000660     05  WS-TEMP2               PIC S9(7)V9(6) COMP-3.                    
000670     05  FILLER                 PIC X(10).                                
000680                                                                          
000690 01  WS-CLAMP-FLDS.                                                       
000700     05  WS-CLAMP-VALUE         PIC S9(5)V9(4) COMP-3.                    
000710     05  WS-CLAMP-MIN           PIC S9(5)V9(4) COMP-3.                    
000720     05  WS-CLAMP-MAX           PIC S9(5)V9(4) COMP-3.                    
000730*****************************************************************         
000740* DUMP VIEW OF THE CLAMP WORK AREA -- USED ONLY WHEN A BAD       *        
000750* CLAMP RESULT MUST BE TRACED THROUGH A SYSOUT DISPLAY.          *        
000760*****************************************************************         
000770 01  WS-CLAMP-DUMP-VIEW REDEFINES WS-CLAMP-FLDS.                          
000780     05  WS-CLAMP-DUMP-BYTES    PIC X(15).                                
000790                                                                          
000800 01  WS-ERROR-CD-WORK.                                                    
000810     05  WS-ERROR-CD            PIC S9(4) COMP.                           
000820*****************************************************************         
000830* DUMP VIEW OF THE LAST VALIDATION-GATE RETURN CODE.             *        
000840*                                                    022399 MM   *        
000850*****************************************************************         
000860 01  WS-ERROR-CD-DUMP REDEFINES WS-ERROR-CD-WORK.                         
000870     05  WS-ERROR-CD-BYTES      PIC X(02).                                
000880                                                                          
000890 LINKAGE SECTION.                                                         
000900 01  MSRCALC-LINK.                                                        
000910     05  MC-PROFILE-INPUTS.                                               
000920         10  MC-HEIGHT-CM        PIC 9(3) COMP.                           
000930         10  MC-AGE-YEARS        PIC 9(3) COMP.                           
000940         10  MC-SEX-CD           PIC X(01).                               
000950             88  MC-SEX-FEMALE    VALUE 'F'.                              
000960             88  MC-SEX-MALE      VALUE 'M'.                              
000970*****************************************************************         
000980* DUMP VIEW OF THE PROFILE INPUTS PASSED BY MSRPROC.             *        
000990*****************************************************************         
001000     05  MC-PROFILE-DUMP REDEFINES MC-PROFILE-INPUTS                      
001010                                 PIC X(05).                               
001020     05  MC-PACKET-LENGTH        PIC 9(3) COMP.                           
001030     05  MC-WEIGHT               PIC S9(3)V9(2).                          
001040     05  MC-IMPEDANCE            PIC 9(4) COMP.                           
001050     05  MC-LBM                  PIC S9(3)V9(2).                          
001060     05  MC-FAT-PCT              PIC S9(2)V9(2).                          
001070     05  MC-WATER-PCT            PIC S9(2)V9(2).                          
001080     05  MC-MUSCLE-MASS          PIC S9(3)V9(2).                          
001090     05  MC-BONE-MASS            PIC S9(1)V9(2).                          
001100     05  MC-VISCERAL-FAT         PIC S9(2)V9(2).                          
001110     05  MC-BMI                  PIC S9(2)V9(2).                          
001120     05  MC-BMR                  PIC S9(5)V9(2).                          
001130     05  MC-IDEAL-WEIGHT         PIC S9(3)V9(2).                          
001140     05  MC-METABOLIC-AGE        PIC S9(2)V9(2).                          
001150     05  MC-RETURN-CD            PIC S9(4) COMP.                          
001160         88  MC-CALC-OK           VALUE ZERO.                             
001170         88  MC-REJ-SHORT-PACKET  VALUE 1.                                
001180         88  MC-REJ-HEIGHT        VALUE 2.                                
001190         88  MC-REJ-WEIGHT        VALUE 3.                                
001200         88  MC-REJ-AGE           VALUE 4.                                
001210         88  MC-REJ-IMPEDANCE     VALUE 5.                                
001220                                                                          
001230 PROCEDURE DIVISION USING MSRCALC-LINK.                                   
001240 000-CALC-DISPATCH.                                                       
001250     MOVE ZERO TO MC-RETURN-CD.                                           
001260     PERFORM 100-VALIDATE-GATES THRU 100-EXIT.                            
001270     IF MC-CALC-OK                                                        
001280         PERFORM 200-CALC-LBM THRU 200-EXIT                               
001290         PERFORM 300-CALC-BMR THRU 300-EXIT                               
001300         PERFORM 400-CALC-FAT-PCT THRU 400-EXIT                           
001310         PERFORM 500-CALC-WATER-PCT THRU 500-EXIT                         
001320         PERFORM 600-CALC-BONE-MASS THRU 600-EXIT                         
001330         PERFORM 700-CALC-MUSCLE-MASS THRU 700-EXIT                       
001340         PERFORM 800-CALC-VISCERAL-FAT THRU 800-EXIT                      
001350         PERFORM 900-CALC-BMI THRU 900-EXIT                               
001360         PERFORM 950-CALC-IDEAL-WEIGHT THRU 950-EXIT                      
001370         PERFORM 960-CALC-METABOLIC-AGE THRU 960-EXIT.                    
001380     GOBACK.                                                              
001390 000-EXIT.                                                                
001400     EXIT.                                                                
001410                                                                          
001420 100-VALIDATE-GATES.                                                      
001430*    REQUEST 3390 -- GATES MUST FIRE IN SPEC ORDER, FIRST                 
001440*    FAILURE WINS.                                                        
001450     IF MC-PACKET-LENGTH < 13                                             
001460         MOVE 1 TO MC-RETURN-CD                                           
001470         MOVE MC-RETURN-CD TO WS-ERROR-CD                                 
001480         GO TO 100-EXIT.                                                  
001490     IF MC-HEIGHT-CM > 220                                                
001500         MOVE 2 TO MC-RETURN-CD                                           
001510         MOVE MC-RETURN-CD TO WS-ERROR-CD                                 
001520         GO TO 100-EXIT.                                                  
001530     IF MC-WEIGHT < 10 OR MC-WEIGHT > 200                                 
001540         MOVE 3 TO MC-RETURN-CD                                           
001550         MOVE MC-RETURN-CD TO WS-ERROR-CD                                 
001560         GO TO 100-EXIT.                                                  
001570     IF MC-AGE-YEARS > 99                                                 
001580         MOVE 4 TO MC-RETURN-CD                                           
001590         MOVE MC-RETURN-CD TO WS-ERROR-CD                                 
001600         GO TO 100-EXIT.                                                  
001610     IF MC-IMPEDANCE > 3000                                               
001620         MOVE 5 TO MC-RETURN-CD                                           
001630         MOVE MC-RETURN-CD TO WS-ERROR-CD.                                
001640 100-EXIT.                                                                
001650     EXIT.                                                                
001660                                                                          
001670 200-CALC-LBM.                                                            
001680     COMPUTE MC-LBM ROUNDED =                                             
001690         ((MC-HEIGHT-CM * 9.058 / 100) * (MC-HEIGHT-CM / 100))            
001700         + (MC-WEIGHT * 0.32) + 12.226                                    
001710         - (MC-IMPEDANCE * 0.0068) - (MC-AGE-YEARS * 0.0542).             
001720 200-EXIT.                                                                
001730     EXIT.                                                                
001740                                                                          
001750 300-CALC-BMR.                                                            
001760     IF MC-SEX-FEMALE                                                     
001770         COMPUTE MC-BMR ROUNDED = 864.6 + (MC-WEIGHT * 10.2036)           
001780             - (MC-HEIGHT-CM * 0.39336) - (MC-AGE-YEARS * 6.204)          
001790         IF MC-BMR > 2996                                                 
001800             MOVE 5000 TO MC-BMR                                          
001810     ELSE                                                                 
001820         COMPUTE MC-BMR ROUNDED = 877.8 + (MC-WEIGHT * 14.916)            
001830             - (MC-HEIGHT-CM * 0.726) - (MC-AGE-YEARS * 8.976)            
001840         IF MC-BMR > 2322                                                 
001850             MOVE 5000 TO MC-BMR.                                         
001860     MOVE MC-BMR TO WS-CLAMP-VALUE.                                       
001870     MOVE 500 TO WS-CLAMP-MIN.                                            
001880     MOVE 10000 TO WS-CLAMP-MAX.                                          
001890     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
001900     MOVE WS-CLAMP-VALUE TO MC-BMR.                                       
001910 300-EXIT.                                                                
001920     EXIT.                                                                
001930                                                                          
001940 400-CALC-FAT-PCT.                                                        
001950     IF MC-SEX-FEMALE                                                     
001960         IF MC-AGE-YEARS NOT > 49                                         
001970             MOVE 9.25 TO WS-FAT-CONST                                    
001980         ELSE                                                             
001990             MOVE 7.25 TO WS-FAT-CONST                                    
002000     ELSE                                                                 
002010         MOVE 0.8 TO WS-FAT-CONST.                                        
002020     MOVE 1.0 TO WS-FAT-COEF.                                             
002030     IF MC-SEX-MALE AND MC-WEIGHT < 61                                    
002040         MOVE 0.98 TO WS-FAT-COEF                                         
002050     ELSE IF MC-SEX-FEMALE AND MC-WEIGHT > 60                             
002060         MOVE 0.96 TO WS-FAT-COEF                                         
002070         IF MC-HEIGHT-CM > 160                                            
002080             COMPUTE WS-FAT-COEF ROUNDED = WS-FAT-COEF * 1.03             
002090     ELSE IF MC-SEX-FEMALE AND MC-WEIGHT < 50                             
002100         MOVE 1.02 TO WS-FAT-COEF                                         
002110         IF MC-HEIGHT-CM > 160                                            
002120             COMPUTE WS-FAT-COEF ROUNDED = WS-FAT-COEF * 1.03.            
002130     COMPUTE MC-FAT-PCT ROUNDED =                                         
002140         (1 - (((MC-LBM - WS-FAT-CONST) * WS-FAT-COEF)                    
002150         / MC-WEIGHT)) * 100.                                             
002160     IF MC-FAT-PCT > 63                                                   
002170         MOVE 75 TO MC-FAT-PCT.                                           
002180     MOVE MC-FAT-PCT TO WS-CLAMP-VALUE.                                   
002190     MOVE 5 TO WS-CLAMP-MIN.                                              
002200     MOVE 75 TO WS-CLAMP-MAX.                                             
002210     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
002220     MOVE WS-CLAMP-VALUE TO MC-FAT-PCT.                                   
002230 400-EXIT.                                                                
002240     EXIT.                                                                
002250                                                                          
002260 500-CALC-WATER-PCT.                                                      
002270     COMPUTE WS-WP ROUNDED = (100 - MC-FAT-PCT) * 0.7.                    
002280     IF WS-WP NOT > 50                                                    
002290         MOVE 1.02 TO WS-WP-COEF                                          
002300     ELSE                                                                 
002310         MOVE 0.98 TO WS-WP-COEF.                                         
002320     COMPUTE WS-TEMP1 ROUNDED = WS-WP * WS-WP-COEF.                       
002330     IF WS-TEMP1 NOT < 65                                                 
002340         MOVE 75 TO WS-WP                                                 
002350         COMPUTE WS-TEMP1 ROUNDED = WS-WP * WS-WP-COEF.                   
002360     MOVE WS-TEMP1 TO WS-CLAMP-VALUE.                                     
002370     MOVE 35 TO WS-CLAMP-MIN.                                             
002380     MOVE 75 TO WS-CLAMP-MAX.                                             
002390     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
002400     MOVE WS-CLAMP-VALUE TO MC-WATER-PCT.                                 
002410 500-EXIT.                                                                
002420     EXIT.                                                                
002430                                                                          
002440 600-CALC-BONE-MASS.                                              102297RB
002450     IF MC-SEX-FEMALE                                                     
002460         MOVE 0.245691014 TO WS-BM-BASE                                   
002470     ELSE                                                                 
002480         MOVE 0.18016894 TO WS-BM-BASE.                                   
002490     COMPUTE WS-TEMP1 ROUNDED =                                           
002500         -(WS-BM-BASE - (MC-LBM * 0.05158)).                              
002510     IF WS-TEMP1 > 2.2                                                    
002520         ADD 0.1 TO WS-TEMP1                                              
002530     ELSE                                                                 
002540         SUBTRACT 0.1 FROM WS-TEMP1.                                      
002550     IF (MC-SEX-FEMALE AND WS-TEMP1 > 5.1)                                
002560         OR (MC-SEX-MALE AND WS-TEMP1 > 5.2)                              
002570         MOVE 8 TO WS-TEMP1.                                              
002580     MOVE WS-TEMP1 TO WS-CLAMP-VALUE.                                     
002590     MOVE 0.5 TO WS-CLAMP-MIN.                                            
002600     MOVE 8 TO WS-CLAMP-MAX.                                              
002610     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
002620     MOVE WS-CLAMP-VALUE TO MC-BONE-MASS.                                 
002630 600-EXIT.                                                                
002640     EXIT.                                                                
002650                                                                          
002660 700-CALC-MUSCLE-MASS.                                                    
002670*    102297 RB - USES THE ALREADY-CLAMPED FAT % AND BONE MASS.            
002680     COMPUTE WS-TEMP1 ROUNDED =                                           
002690         MC-WEIGHT - ((MC-FAT-PCT / 100) * MC-WEIGHT)                     
002700         - MC-BONE-MASS.                                                  
002710     IF (MC-SEX-FEMALE AND WS-TEMP1 NOT < 84)                             
002720         OR (MC-SEX-MALE AND WS-TEMP1 NOT < 93.5)                         
002730         MOVE 120 TO WS-TEMP1.                                            
002740     MOVE WS-TEMP1 TO WS-CLAMP-VALUE.                                     
002750     MOVE 10 TO WS-CLAMP-MIN.                                             
002760     MOVE 120 TO WS-CLAMP-MAX.                                            
002770     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
002780     MOVE WS-CLAMP-VALUE TO MC-MUSCLE-MASS.                               
002790 700-EXIT.                                                                
002800     EXIT.                                                                
002810                                                                          
002820 800-CALC-VISCERAL-FAT.                                           081493JS
002830*    081493 JS - FEMALE AND MALE BRANCHES USE DIFFERENT CURVES.           
002840     IF MC-SEX-FEMALE                                                     
002850         COMPUTE WS-TEMP2 ROUNDED = (MC-HEIGHT-CM * 0.5) - 13             
002860         IF MC-WEIGHT > WS-TEMP2                                          
002870             COMPUTE WS-SUBSUB ROUNDED =                                  
002880                 (MC-HEIGHT-CM * 1.45)                                    
002890                 + (MC-HEIGHT-CM * 0.1158 * MC-HEIGHT-CM) - 120           
002900             COMPUTE WS-SUB ROUNDED =                                     
002910                 (MC-WEIGHT * 500) / WS-SUBSUB                            
002920             COMPUTE MC-VISCERAL-FAT ROUNDED =                            
002930                 (WS-SUB - 6) + (MC-AGE-YEARS * 0.07)                     
002940         ELSE                                                             
002950             COMPUTE WS-SUB ROUNDED =                                     
002960                 0.691 + (MC-HEIGHT-CM * -0.0024)                         
002970                 + (MC-HEIGHT-CM * -0.0024)                               
002980             COMPUTE MC-VISCERAL-FAT ROUNDED =                            
002990                 -((MC-HEIGHT-CM * 0.027) - (WS-SUB * MC-WEIGHT))         
003000                 + (MC-AGE-YEARS * 0.07) - MC-AGE-YEARS                   
003010     ELSE                                                                 
003020         IF MC-HEIGHT-CM < MC-WEIGHT * 1.6                                
003030             COMPUTE WS-SUB ROUNDED =                                     
003040                 -((MC-HEIGHT-CM * 0.4)                                   
003050                 - (MC-HEIGHT-CM * (MC-HEIGHT-CM * 0.0826)))              
003060             COMPUTE MC-VISCERAL-FAT ROUNDED =                            
003070                 ((MC-WEIGHT * 305) / (WS-SUB + 48))                      
003080                 - 2.9 + (MC-AGE-YEARS * 0.15)                            
003090         ELSE                                                             
003100             COMPUTE WS-SUB ROUNDED =                                     
003110                 0.765 + (MC-HEIGHT-CM * -0.0015)                         
003120             COMPUTE MC-VISCERAL-FAT ROUNDED =                            
003130                 -((MC-HEIGHT-CM * 0.143) - (MC-WEIGHT * WS-SUB))         
003140                 + (MC-AGE-YEARS * 0.15) - 5.0.                           
003150     MOVE MC-VISCERAL-FAT TO WS-CLAMP-VALUE.                              
003160     MOVE 1 TO WS-CLAMP-MIN.                                              
003170     MOVE 50 TO WS-CLAMP-MAX.                                             
003180     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
003190     MOVE WS-CLAMP-VALUE TO MC-VISCERAL-FAT.                              
003200 800-EXIT.                                                                
003210     EXIT.                                                                
003220                                                                          
003230 900-CALC-BMI.                                                            
003240     COMPUTE WS-TEMP1 ROUNDED =                                           
003250         (MC-HEIGHT-CM / 100) * (MC-HEIGHT-CM / 100).                     
003260     COMPUTE MC-BMI ROUNDED = MC-WEIGHT / WS-TEMP1.                       
003270     MOVE MC-BMI TO WS-CLAMP-VALUE.                                       
003280     MOVE 10 TO WS-CLAMP-MIN.                                             
003290     MOVE 90 TO WS-CLAMP-MAX.                                             
003300     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
003310     MOVE WS-CLAMP-VALUE TO MC-BMI.                                       
003320 900-EXIT.                                                                
003330     EXIT.                                                                
003340                                                                          
003350 950-CALC-IDEAL-WEIGHT.                                                   
003360     IF MC-SEX-FEMALE                                                     
003370         COMPUTE MC-IDEAL-WEIGHT ROUNDED =                                
003380             (MC-HEIGHT-CM - 70) * 0.6                                    
003390     ELSE                                                                 
003400         COMPUTE MC-IDEAL-WEIGHT ROUNDED =                                
003410             (MC-HEIGHT-CM - 80) * 0.7.                                   
003420 950-EXIT.                                                                
003430     EXIT.                                                                
003440                                                                          
003450 960-CALC-METABOLIC-AGE.                                                  
003460     IF MC-SEX-FEMALE                                                     
003470         COMPUTE MC-METABOLIC-AGE ROUNDED =                               
003480             (MC-HEIGHT-CM * -1.1165) + (MC-WEIGHT * 1.5784)              
003490             + (MC-AGE-YEARS * 0.4615) + (MC-IMPEDANCE * 0.0415)          
003500             + 83.2548                                                    
003510     ELSE                                                                 
003520         COMPUTE MC-METABOLIC-AGE ROUNDED =                               
003530             (MC-HEIGHT-CM * -0.7471) + (MC-WEIGHT * 0.9161)              
003540             + (MC-AGE-YEARS * 0.4184) + (MC-IMPEDANCE * 0.0517)          
003550             + 54.2267.                                                   
003560     MOVE MC-METABOLIC-AGE TO WS-CLAMP-VALUE.                             
003570     MOVE 15 TO WS-CLAMP-MIN.                                             
003580     MOVE 80 TO WS-CLAMP-MAX.                                             
003590     PERFORM 999-CLAMP-VALUE THRU 999-EXIT.                               
003600     MOVE WS-CLAMP-VALUE TO MC-METABOLIC-AGE.                             
003610 960-EXIT.                                                                
003620     EXIT.                                                                
003630                                                                          
003640 999-CLAMP-VALUE.                                                         
003650*    GENERIC BOUNDS CHECK USED BY EVERY METRIC PARAGRAPH ABOVE.           
003660     IF WS-CLAMP-VALUE < WS-CLAMP-MIN                                     
003670         MOVE WS-CLAMP-MIN TO WS-CLAMP-VALUE                              
003680     ELSE IF WS-CLAMP-VALUE > WS-CLAMP-MAX                                
003690         MOVE WS-CLAMP-MAX TO WS-CLAMP-VALUE.                             
003700 999-EXIT.                                                                
003710     EXIT.                                                                
003720                                                                          
