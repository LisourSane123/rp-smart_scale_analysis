000100*****************************************************************         
000110* USRPROF   --  USER PROFILE MASTER RECORD LAYOUT               *         
000120*                                                                *        
000130* ONE RECORD PER HOUSEHOLD MEMBER REGISTERED ON THE SCALE.      *         
000140* MASTER IS SMALL AND KEPT LINE-SEQUENTIAL -- WHOLE FILE IS     *         
000150* RE-WRITTEN ON EVERY ADD/UPDATE/DELETE (SEE USRMSTR).          *         
000160*****************************************************************         
000170*   MAINT LOG                                                             
000180*   051691 JS   ORIGINAL LAYOUT FOR HOUSEHOLD USER PROFILES               
000190*   102297 RB   ADDED USR-STORED-AGE FOR PRE-CONVERSION PROFILES          
000200*   022399 MM   Y2K -- USR-BIRTHDATE CARRIES FULL 4-DIGIT YEAR            
000210*****************************************************************         
000220 01  USR-PROFILE-REC.                                                     
000230     05  USR-USERNAME           PIC X(20).                                
000240     05  FILLER                 PIC X(01) VALUE SPACE.                    
000250     05  USR-DISPLAY-NAME       PIC X(30).                                
000260     05  FILLER                 PIC X(01) VALUE SPACE.                    
000270     05  USR-HEIGHT             PIC 9(3).                                 
000280     05  FILLER                 PIC X(01) VALUE SPACE.                    
000290     05  USR-BIRTHDATE          PIC X(10).                                
000300     05  FILLER                 PIC X(01) VALUE SPACE.                    
000310     05  USR-SEX                PIC X(06).                                
000320         88  USR-SEX-IS-MALE     VALUE 'male  '.                          
000330         88  USR-SEX-IS-FEMALE   VALUE 'female'.                          
000340     05  FILLER                 PIC X(01) VALUE SPACE.                    
000350     05  USR-PROFILE-SW         PIC X(01) VALUE 'C'.                      
000360         88  USR-CURRENT-PROFILE VALUE 'C'.                               
000370         88  USR-LEGACY-PROFILE  VALUE 'L'.                               
000380     05  FILLER                 PIC X(15) VALUE SPACES.                   
000390*****************************************************************         
000400* PRE-CONVERSION (LEGACY) PROFILES CARRY A STORED AGE IN THE    *         
000410* BIRTHDATE POSITION INSTEAD OF A YYYY-MM-DD BIRTHDATE.  THE    *         
000420* AGE IS RIGHT-JUSTIFIED IN THE LAST THREE BYTES OF THE FIELD.  *         
000430* DTPARSE TESTS USR-PROFILE-SW TO DECIDE WHICH VIEW APPLIES.    *         
000440*                                                    102297 RB  *         
000450*****************************************************************         
000460 01  USR-BIRTH-OR-AGE-VIEW REDEFINES USR-PROFILE-REC.                     
000470     05  FILLER                 PIC X(56).                                
000480     05  USR-LEGACY-AGE-PAD     PIC X(07).                                
000490     05  USR-LEGACY-AGE         PIC 9(03).                                
000500     05  FILLER                 PIC X(24).                                
000510                                                                          
