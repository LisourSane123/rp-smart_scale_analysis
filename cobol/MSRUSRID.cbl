000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120 PROGRAM-ID.  MSRUSRID.                                                   
000130 AUTHOR. JON SAYLES.                                                      
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000150 DATE-WRITTEN. 07/09/91.                                                  
000160 DATE-COMPILED. 07/09/91.                                                 
000170 SECURITY. NON-CONFIDENTIAL.                                              
000180*****************************************************************         
000190*REMARKS.                                                                 
000200*                                                                         
000210*        USER-IDENTIFICATION SUBROUTINE FOR THE BATHROOM SCALE            
000220*        PROCESSING SUITE.  CALLED ONCE PER ACCEPTED READING BY           
000230*        MSRPROC TO DECIDE WHICH HOUSEHOLD MEMBER STEPPED ON THE          
000240*        SCALE.  ON ITS FIRST CALL IN A RUN IT LOADS THE USER             
000250*        MASTER AND SCANS THE ENTIRE LEDGER ONE TIME TO BUILD A           
000260*        PER-USER WEIGHT MEAN/STANDARD-DEVIATION TABLE, THE SAME WAY THE  
000270*        OLD UTLMTR METER-LOOKUP RUN PRIMED ITS RATE TABLE AT STARTUP.    
000280*        EVERY CALL AFTER THAT SEARCHES THE TABLE FOR THE LOWEST WEIGHT   
000290*        Z-SCORE.                                                         
000300*                                                                         
000310*****************************************************************         
000320*    MAINT LOG                                                            
000330*    070991 JS   ORIGINAL USER-IDENTIFICATION TABLE/SEARCH LOGIC          
000340*    111294 JS   ADDED SAMPLE STD-DEV VIA LOCAL NEWTON SQUARE-ROOT        
000350*                (NO SQRT FUNCTION AVAILABLE ON THIS COMPILER)            
000360*    102297 RB   STD FLOOR OF 0.1 ADDED TO GUARD AGAINST DIV/0            
000370*                ON THE Z-SCORE CALCULATION                               
000380*    022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED         
000390*****************************************************************         
000400 ENVIRONMENT DIVISION.                                                    
000410 CONFIGURATION SECTION.                                                   
000420 SOURCE-COMPUTER. IBM-390.                                                
000430 OBJECT-COMPUTER. IBM-390.                                                
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT USER-MSTR-FILE ASSIGN TO USRMSTR                              
000490         ORGANIZATION IS LINE SEQUENTIAL                                  
000500         FILE STATUS IS USER-MSTR-STATUS.                                 
000510     SELECT MSR-LEDGER-FILE ASSIGN TO MSRLDGR                             
000520         ORGANIZATION IS LINE SEQUENTIAL                                  
000530         FILE STATUS IS MSR-LEDGER-STATUS.                                
000540                                                                          
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570 FD  USER-MSTR-FILE                                                       
000580     RECORDING MODE F                                                     
000590     LABEL RECORDS STANDARD                                               
000600     RECORD CONTAINS 90 CHARACTERS                                        
000610     BLOCK CONTAINS 0 RECORDS.                                            
000620     COPY USRPROF.                                                        
000630                                                                          
000640 FD  MSR-LEDGER-FILE                                                      
000650     RECORDING MODE F                                                     
000660     LABEL RECORDS STANDARD                                               
000670     RECORD CONTAINS 118 CHARACTERS                                       
000680     BLOCK CONTAINS 0 RECORDS.                                            
000690     COPY MSRLEDGR.                                                       
000700                                                                          
000710 WORKING-STORAGE SECTION.                                                 
000720 01  FILE-STATUS-CODES.                                                   
000730     05  USER-MSTR-STATUS       PIC X(02).                                
000740         88  USER-MSTR-OK        VALUE '00'.                              
000750         88  USER-MSTR-EOF       VALUE '10'.                              
000760     05  MSR-LEDGER-STATUS      PIC X(02).                                
000770         88  MSR-LEDGER-OK       VALUE '00'.                              
000780         88  MSR-LEDGER-EOF      VALUE '10'.                              
000790*****************************************************************         
000800* DUMP VIEW OF BOTH FILE-STATUS BYTES FOR THE ABEND DISPLAY.     *        
000810*****************************************************************         
000820 01  FILE-STATUS-DUMP-VIEW REDEFINES FILE-STATUS-CODES.                   
000830     05  FS-DUMP-BYTES          PIC X(04).                                
000840                                                                          
000850 01  WS-SWITCHES.                                                         
000860     05  WS-FIRST-CALL-SW       PIC X(01) VALUE 'Y'.                      
000870         88  WS-FIRST-CALL       VALUE 'Y'.                               
000880         88  WS-NOT-FIRST-CALL   VALUE 'N'.                               
000890     05  FILLER                 PIC X(19).                                
000900                                                                          
000910 01  WS-USTAT-COUNT-LOADED      PIC 9(05) COMP VALUE ZERO.                
000920                                                                          
000930 01  WS-USER-STATS-TABLE.                                                 
000940     05  WS-USTAT-ENTRY OCCURS 100 TIMES                                  
000950                         INDEXED BY USTAT-IDX USTAT-IDX2.                 
000960         10  WS-USTAT-USERNAME      PIC X(20).                            
000970         10  WS-USTAT-COUNT         PIC 9(05) COMP.                       
000980         10  WS-USTAT-SUM-WT        PIC S9(7)V9(4) COMP-3.                
000990         10  WS-USTAT-SUM-SQDEV     PIC S9(9)V9(4) COMP-3.                
001000         10  WS-USTAT-MEAN          PIC S9(3)V9(4) COMP-3.                
001010         10  WS-USTAT-STD           PIC S9(3)V9(4) COMP-3.                
001020                                                                          
001030 01  WS-SQRT-FLDS.                                                        
001040     05  WS-SQRT-INPUT          PIC S9(9)V9(4) COMP-3.                    
001050     05  WS-SQRT-RESULT         PIC S9(9)V9(4) COMP-3.                    
001060*****************************************************************         
001070* DUMP VIEW OF THE SQUARE-ROOT WORK AREA.           111294 JS   *         
001080*****************************************************************         
001090 01  WS-SQRT-DUMP-VIEW REDEFINES WS-SQRT-FLDS.                            
001100     05  WS-SQRT-DUMP-BYTES     PIC X(14).                                
001110                                                                          
001120 01  WS-ZSCORE-FLDS.                                                      
001130     05  WS-BEST-SCORE          PIC S9(5)V9(6) COMP-3.                    
001140     05  WS-THIS-SCORE          PIC S9(5)V9(6) COMP-3.                    
001150     05  WS-BEST-IDX            PIC 9(05) COMP VALUE ZERO.                
001160     05  WS-SQRT-COUNTER        PIC 9(02) COMP.                           
001170 01  WS-ZSCORE-DUMP-VIEW REDEFINES WS-ZSCORE-FLDS.                        
001180     05  FILLER                 PIC X(12).                                
001190                                                                          
001200 01  WS-DEFAULT-USERNAME        PIC X(20) VALUE 'UNKNOWN'.                
001210                                                                          
001220 LINKAGE SECTION.                                                         
001230 01  MSRUSRID-LINK.                                                       
001240     05  MU-CANDIDATE-WEIGHT    PIC S9(3)V9(2).                           
001250     05  MU-IDENTIFIED-USER     PIC X(20).                                
001260     05  MU-RETURN-CD           PIC S9(4) COMP.                           
001270         88  MU-USER-FOUND       VALUE ZERO.                              
001280         88  MU-NO-USERS         VALUE 1.                                 
001290                                                                          
001300 PROCEDURE DIVISION USING MSRUSRID-LINK.                                  
001310 000-IDENTIFY-DISPATCH.                                                   
001320     IF WS-FIRST-CALL                                                     
001330         PERFORM 050-LOAD-STATS-TABLE THRU 050-EXIT                       
001340         MOVE 'N' TO WS-FIRST-CALL-SW.                                    
001350     PERFORM 100-FIND-BEST-MATCH THRU 100-EXIT.                           
001360     GOBACK.                                                              
001370 000-EXIT.                                                                
001380     EXIT.                                                                
001390                                                                          
001400 050-LOAD-STATS-TABLE.                                                    
001410     MOVE ZERO TO WS-USTAT-COUNT-LOADED.                                  
001420     PERFORM 060-LOAD-USER-NAMES THRU 060-EXIT.                           
001430     PERFORM 070-ACCUM-LEDGER-STATS THRU 070-EXIT.                        
001440     PERFORM 080-FINISH-ONE-STAT THRU 080-EXIT                            
001450             VARYING USTAT-IDX FROM 1 BY 1                                
001460             UNTIL USTAT-IDX > WS-USTAT-COUNT-LOADED.                     
001470 050-EXIT.                                                                
001480     EXIT.                                                                
001490                                                                          
001500 060-LOAD-USER-NAMES.                                                     
001510     OPEN INPUT USER-MSTR-FILE.                                           
001520     IF NOT USER-MSTR-OK                                                  
001530         GO TO 060-EXIT.                                                  
001540     PERFORM 061-READ-ONE-USER THRU 061-EXIT                              
001550             UNTIL USER-MSTR-EOF                                          
001560             OR WS-USTAT-COUNT-LOADED = 100.                              
001570     CLOSE USER-MSTR-FILE.                                                
001580 060-EXIT.                                                                
001590     EXIT.                                                                
001600                                                                          
001610 061-READ-ONE-USER.                                                       
001620     READ USER-MSTR-FILE                                                  
001630         AT END                                                           
001640             MOVE HIGH-VALUES TO USER-MSTR-STATUS                         
001650     END-READ.                                                            
001660     IF NOT USER-MSTR-EOF                                                 
001670         ADD 1 TO WS-USTAT-COUNT-LOADED                                   
001680         SET USTAT-IDX TO WS-USTAT-COUNT-LOADED                           
001690         MOVE USR-USERNAME TO WS-USTAT-USERNAME(USTAT-IDX)                
001700         MOVE ZERO TO WS-USTAT-COUNT(USTAT-IDX)                           
001710         MOVE ZERO TO WS-USTAT-SUM-WT(USTAT-IDX)                          
001720         MOVE ZERO TO WS-USTAT-SUM-SQDEV(USTAT-IDX)                       
001730         MOVE 70.0 TO WS-USTAT-MEAN(USTAT-IDX)                            
001740         MOVE 5.0 TO WS-USTAT-STD(USTAT-IDX).                             
001750 061-EXIT.                                                                
001760     EXIT.                                                                
001770                                                                          
001780 070-ACCUM-LEDGER-STATS.                                                  
001790*    111294 JS - FIRST PASS OVER THE LEDGER ACCUMULATES COUNT AND         
001800*    SUM OF WEIGHT PER USER SO THE MEAN CAN BE FIXED BEFORE THE           
001810*    SUM OF SQUARED DEVIATIONS IS TAKEN IN THE SECOND PASS.               
001820     OPEN INPUT MSR-LEDGER-FILE.                                          
001830     IF NOT MSR-LEDGER-OK                                                 
001840         GO TO 070-EXIT.                                                  
001850     PERFORM 071-ACCUM-ONE-SUM THRU 071-EXIT                              
001860             UNTIL MSR-LEDGER-EOF.                                        
001870     CLOSE MSR-LEDGER-FILE.                                               
001880     PERFORM 072-FIX-MEANS THRU 072-EXIT                                  
001890             VARYING USTAT-IDX FROM 1 BY 1                                
001900             UNTIL USTAT-IDX > WS-USTAT-COUNT-LOADED.                     
001910     OPEN INPUT MSR-LEDGER-FILE.                                          
001920     IF NOT MSR-LEDGER-OK                                                 
001930         GO TO 070-EXIT.                                                  
001940     PERFORM 073-ACCUM-ONE-SQDEV THRU 073-EXIT                            
001950             UNTIL MSR-LEDGER-EOF.                                        
001960     CLOSE MSR-LEDGER-FILE.                                               
001970 070-EXIT.                                                                
001980     EXIT.                                                                
001990                                                                          
002000 071-ACCUM-ONE-SUM.                                                       
002010     READ MSR-LEDGER-FILE                                                 
002020         AT END                                                           
002030             MOVE HIGH-VALUES TO MSR-LEDGER-STATUS                        
002040     END-READ.                                                            
002050     IF NOT MSR-LEDGER-EOF                                                
002060         PERFORM 074-FIND-USTAT-ENTRY THRU 074-EXIT                       
002070         IF WS-BEST-IDX NOT = ZERO                                        
002080             SET USTAT-IDX TO WS-BEST-IDX                                 
002090             ADD 1 TO WS-USTAT-COUNT(USTAT-IDX)                           
002100             ADD MSR-WEIGHT TO WS-USTAT-SUM-WT(USTAT-IDX).                
002110 071-EXIT.                                                                
002120     EXIT.                                                                
002130                                                                          
002140 072-FIX-MEANS.                                                           
002150     IF WS-USTAT-COUNT(USTAT-IDX) NOT < 2                                 
002160         COMPUTE WS-USTAT-MEAN(USTAT-IDX) ROUNDED =                       
002170             WS-USTAT-SUM-WT(USTAT-IDX)                                   
002180             / WS-USTAT-COUNT(USTAT-IDX).                                 
002190 072-EXIT.                                                                
002200     EXIT.                                                                
002210                                                                          
002220 073-ACCUM-ONE-SQDEV.                                                     
002230     READ MSR-LEDGER-FILE                                                 
002240         AT END                                                           
002250             MOVE HIGH-VALUES TO MSR-LEDGER-STATUS                        
002260     END-READ.                                                            
002270     IF NOT MSR-LEDGER-EOF                                                
002280         PERFORM 074-FIND-USTAT-ENTRY THRU 074-EXIT                       
002290         IF WS-BEST-IDX NOT = ZERO                                        
002300             SET USTAT-IDX TO WS-BEST-IDX                                 
002310             IF WS-USTAT-COUNT(USTAT-IDX) NOT < 2                         
002320                 COMPUTE WS-SQRT-INPUT ROUNDED =                          
002330                     MSR-WEIGHT - WS-USTAT-MEAN(USTAT-IDX)                
002340                 COMPUTE WS-USTAT-SUM-SQDEV(USTAT-IDX) ROUNDED =          
002350                     WS-USTAT-SUM-SQDEV(USTAT-IDX)                        
002360                     + (WS-SQRT-INPUT * WS-SQRT-INPUT).                   
002370 073-EXIT.                                                                
002380     EXIT.                                                                
002390                                                                          
002400 074-FIND-USTAT-ENTRY.                                                    
002410*    LOOKS UP THE LEDGER RECORD'S USERNAME IN THE TABLE BUILT BY          
002420*    060-LOAD-USER-NAMES.  WS-BEST-IDX RETURNS ZERO WHEN THE NAME         
002430*    IS NOT A REGISTERED USER (E.G. A RECORD WRITTEN UNDER THE            
002440*    DEFAULT USERNAME BEFORE ANY PROFILE EXISTED).                        
002450     MOVE ZERO TO WS-BEST-IDX.                                            
002460     SET USTAT-IDX2 TO 1.                                                 
002470     SEARCH WS-USTAT-ENTRY                                                
002480         VARYING USTAT-IDX2                                               
002490         AT END                                                           
002500             CONTINUE                                                     
002510         WHEN WS-USTAT-USERNAME(USTAT-IDX2) = MSR-USER-NAME               
002520             SET WS-BEST-IDX TO USTAT-IDX2                                
002530     END-SEARCH.                                                          
002540 074-EXIT.                                                                
002550     EXIT.                                                                
002560                                                                          
002570 080-FINISH-ONE-STAT.                                                     
002580     IF WS-USTAT-COUNT(USTAT-IDX) NOT < 2                                 
002590         COMPUTE WS-SQRT-INPUT ROUNDED =                                  
002600             WS-USTAT-SUM-SQDEV(USTAT-IDX)                                
002610             / (WS-USTAT-COUNT(USTAT-IDX) - 1)                            
002620         PERFORM 900-CALC-SQUARE-ROOT THRU 900-EXIT                       
002630         MOVE WS-SQRT-RESULT TO WS-USTAT-STD(USTAT-IDX)                   
002640         IF WS-USTAT-STD(USTAT-IDX) < 0.1                                 
002650             MOVE 0.1 TO WS-USTAT-STD(USTAT-IDX).                         
002660 080-EXIT.                                                                
002670     EXIT.                                                                
002680                                                                          
002690 100-FIND-BEST-MATCH.                                                     
002700     MOVE ZERO TO MU-RETURN-CD.                                           
002710     IF WS-USTAT-COUNT-LOADED = ZERO                                      
002720         MOVE WS-DEFAULT-USERNAME TO MU-IDENTIFIED-USER                   
002730         MOVE 1 TO MU-RETURN-CD                                           
002740         GO TO 100-EXIT.                                                  
002750     MOVE ZERO TO WS-BEST-SCORE.                                          
002760     MOVE ZERO TO WS-BEST-IDX.                                            
002770     PERFORM 110-SCORE-ONE-USER THRU 110-EXIT                             
002780             VARYING USTAT-IDX FROM 1 BY 1                                
002790             UNTIL USTAT-IDX > WS-USTAT-COUNT-LOADED.                     
002800     IF WS-BEST-IDX = ZERO                                                
002810         MOVE 1 TO WS-BEST-IDX.                                           
002820     SET USTAT-IDX TO WS-BEST-IDX.                                        
002830     MOVE WS-USTAT-USERNAME(USTAT-IDX) TO MU-IDENTIFIED-USER.             
002840 100-EXIT.                                                                
002850     EXIT.                                                                
002860                                                                          
002870 110-SCORE-ONE-USER.                                                      
002880     COMPUTE WS-THIS-SCORE ROUNDED =                                      
002890         (MU-CANDIDATE-WEIGHT - WS-USTAT-MEAN(USTAT-IDX))                 
002900         / WS-USTAT-STD(USTAT-IDX).                                       
002910     IF WS-THIS-SCORE < ZERO                                              
002920         COMPUTE WS-THIS-SCORE ROUNDED = WS-THIS-SCORE * -1.              
002930     IF WS-BEST-IDX = ZERO OR WS-THIS-SCORE < WS-BEST-SCORE               
002940         MOVE WS-THIS-SCORE TO WS-BEST-SCORE                              
002950         SET WS-BEST-IDX TO USTAT-IDX.                                    
002960 110-EXIT.                                                                
002970     EXIT.                                                                
002980                                                                          
002990 900-CALC-SQUARE-ROOT.                                            111294JS
003000*    111294 JS - NEWTON'S METHOD, FIXED AT 15 ITERATIONS.  MORE           
003010*    THAN ENOUGH FOR WEIGHT VARIANCES IN THIS RANGE.                      
003020     IF WS-SQRT-INPUT NOT > ZERO                                          
003030         MOVE ZERO TO WS-SQRT-RESULT                                      
003040         GO TO 900-EXIT.                                                  
003050     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT.                                
003060     IF WS-SQRT-RESULT < 1                                                
003070         MOVE 1 TO WS-SQRT-RESULT.                                        
003080     PERFORM 910-SQRT-ITERATE THRU 910-EXIT                               
003090             VARYING WS-SQRT-COUNTER FROM 1 BY 1                          
003100             UNTIL WS-SQRT-COUNTER > 15.                                  
003110 900-EXIT.                                                                
003120     EXIT.                                                                
003130                                                                          
003140 910-SQRT-ITERATE.                                                        
003150     COMPUTE WS-SQRT-RESULT ROUNDED =                                     
003160         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2.         
003170 910-EXIT.                                                                
003180     EXIT.                                                                
003190                                                                          
