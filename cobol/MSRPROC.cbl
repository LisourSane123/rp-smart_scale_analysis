000100*****************************************************************         
000110* MSRPROC   --  SCALE RAW-PACKET BATCH PROCESSOR                          
000120*                                                                         
000130* READS DECODED RAW SCALE PACKETS, DROPS CONSECUTIVE DUPLICATE            
000140* PACKETS AND UNSTABLE READINGS, IDENTIFIES THE HOUSEHOLD                 
000150* MEMBER BY WEIGHT (CALL MSRUSRID), RE-ANALYZES THE READING               
000160* AGAINST THAT MEMBER'S PROFILE (CALL MSRCALC) AND APPENDS ONE            
000170* RECORD TO THE MEASUREMENT LEDGER FOR EACH ACCEPTED READING.             
000180* THIS IS THE DRIVER FOR THE OLD MTRDEDIT METER-READING EDIT RUN,         
000190* CARRIED OVER TO THE BATHROOM SCALE SUITE WHEN THE UTLMTR                
000200* DAILY-READING WORK WAS RETIRED.                                         
000210*****************************************************************         
000220*   MAINT LOG                                                             
000230*   090191 JS   ORIGINAL RAW-PACKET EDIT/POST RUN                         
000240*   051293 JS   ADDED DUPLICATE-PACKET SUPPRESSION (REQUEST 3390)         
000250*   102297 RB   ADDED STABILIZED/IMPEDANCE-PRESENT DIGIT TEST --          
000260*   102297 RB   PRIOR RELEASE POSTED UNSTABLE IN-MOTION READINGS          
000270*   022399 MM   Y2K REVIEW -- WINDOWED ACCEPT FROM DATE, SEE 000          
000280*   031503 RB   LEDGER HEADER NOW WRITTEN ONLY WHEN FILE IS NEW           
000290*   031503 RB   USER AGE NOW DERIVED ONCE AT PROFILE LOAD TIME            
000300*   042503 RB   102297 DIGIT TEST WAS COMPARING DECIMAL DIGITS, NOT       
000310*   042503 RB   THE ACTUAL BITS -- 250-CHECK-CONTROL-BITS NOW PULLS       
000320*   042503 RB   BIT 5 AND BIT 1 BY DIVIDE (REQUEST 5011)                  
000330*****************************************************************         
000340 IDENTIFICATION DIVISION.                                                 
000350 PROGRAM-ID.  MSRPROC.                                                    
000360 AUTHOR. JON SAYLES.                                                      
000370 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000380 DATE-WRITTEN. 09/01/91.                                                  
000390 DATE-COMPILED. 09/01/91.                                                 
000400 SECURITY. NON-CONFIDENTIAL.                                              
000410                                                                          
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SOURCE-COMPUTER. IBM-390.                                                
000450 OBJECT-COMPUTER. IBM-390.                                                
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM.                                                  
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500     SELECT RAW-PACKET-FILE ASSIGN TO RAWPKT                              
000510         ORGANIZATION IS LINE SEQUENTIAL                                  
000520         FILE STATUS IS RAW-PACKET-STATUS.                                
000530                                                                          
000540     SELECT USER-MSTR-FILE ASSIGN TO USRMSTR                              
000550         ORGANIZATION IS LINE SEQUENTIAL                                  
000560         FILE STATUS IS USER-MSTR-STATUS.                                 
000570                                                                          
000580     SELECT MSR-LEDGER-FILE ASSIGN TO MSRLDGR                             
000590         ORGANIZATION IS LINE SEQUENTIAL                                  
000600         FILE STATUS IS MSR-LEDGER-STATUS.                                
000610                                                                          
000620 DATA DIVISION.                                                           
000630 FILE SECTION.                                                            
000640 FD  RAW-PACKET-FILE                                                      
000650     RECORD CONTAINS 30 CHARACTERS                                        
000660     LABEL RECORDS ARE STANDARD.                                          
000670 COPY RAWPKT.                                                             
000680                                                                          
000690 FD  USER-MSTR-FILE                                                       
000700     RECORD CONTAINS 90 CHARACTERS                                        
000710     LABEL RECORDS ARE STANDARD.                                          
000720 COPY USRPROF.                                                            
000730                                                                          
000740 FD  MSR-LEDGER-FILE                                                      
000750     RECORD CONTAINS 118 CHARACTERS                                       
000760     LABEL RECORDS ARE STANDARD.                                          
000770 COPY MSRLEDGR.                                                           
000780                                                                          
000790 WORKING-STORAGE SECTION.                                                 
000800 01  FILE-STATUS-CODES.                                                   
000810     05  RAW-PACKET-STATUS      PIC X(02).                                
000820         88  RAW-PACKET-OK       VALUE '00'.                              
000830         88  RAW-PACKET-EOF      VALUE '10'.                              
000840     05  USER-MSTR-STATUS       PIC X(02).                                
000850         88  USER-MSTR-OK        VALUE '00'.                              
000860         88  USER-MSTR-EOF       VALUE '10'.                              
000870     05  MSR-LEDGER-STATUS      PIC X(02).                                
000880         88  MSR-LEDGER-OK       VALUE '00'.                              
000890         88  MSR-LEDGER-EOF      VALUE '10'.                              
000900 01  FILE-STATUS-DUMP-VIEW REDEFINES FILE-STATUS-CODES.                   
000910     05  FS-DUMP-BYTES          PIC X(06).                                
000920                                                                          
000930 COPY ABNDREC.                                                            
000940                                                                          
000950 01  FLAGS-AND-SWITCHES.                                                  
000960     05  MORE-PACKETS-SW        PIC X(01) VALUE 'Y'.                      
000970         88  MORE-PACKETS        VALUE 'Y'.                               
000980         88  NO-MORE-PACKETS     VALUE 'N'.                               
000990     05  WS-HAVE-PREV-SW        PIC X(01) VALUE 'N'.                      
001000         88  WS-HAVE-PREV        VALUE 'Y'.                               
001010     05  WS-BITS-OK-SW          PIC X(01) VALUE 'N'.                      
001020         88  WS-BITS-OK          VALUE 'Y'.                               
001030     05  WS-LEDGER-NEW-SW       PIC X(01) VALUE 'N'.                      
001040         88  WS-LEDGER-IS-NEW    VALUE 'Y'.                               
001050     05  WS-PROFILE-FOUND-SW    PIC X(01) VALUE 'N'.                      
001060         88  WS-PROFILE-FOUND    VALUE 'Y'.                               
001070     05  FILLER                 PIC X(05).                                
001080                                                                          
001090 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
001100     05  WS-PACKETS-READ        PIC 9(07) COMP.                           
001110     05  WS-DUPLICATES-SKIPPED  PIC 9(07) COMP.                           
001120     05  WS-RECORDS-REJECTED    PIC 9(07) COMP.                           
001130     05  WS-RECORDS-WRITTEN     PIC 9(07) COMP.                           
001140 01  COUNTERS-DUMP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.         
001150     05  WS-COUNTERS-BYTES      PIC X(16).                                
001160                                                                          
001170 01  WS-CONTROL-BIT-FLDS.                                         042503RB
001180     05  WS-CTL-Q1              PIC 9(03) COMP.                   042503RB
001190     05  WS-CTL-R1              PIC 9(01) COMP.                   042503RB
001200     05  WS-CTL-Q2              PIC 9(03) COMP.                   042503RB
001210     05  WS-CTL-BIT5            PIC 9(01) COMP.                   042503RB
001220     05  WS-CTL-Q3              PIC 9(03) COMP.                   042503RB
001230     05  WS-CTL-R3              PIC 9(01) COMP.                   042503RB
001240     05  WS-CTL-Q4              PIC 9(03) COMP.                   042503RB
001250     05  WS-CTL-BIT1            PIC 9(01) COMP.                   042503RB
001260     05  FILLER                 PIC X(05).                        042503RB
001270                                                                  042503RB
001280 01  WS-PREV-PACKET-FLDS.                                                 
001290     05  WS-PREV-CONTROL-BYTE   PIC 9(03) COMP VALUE ZERO.                
001300     05  WS-PREV-IMPEDANCE      PIC 9(05) COMP VALUE ZERO.                
001310     05  WS-PREV-WEIGHT         PIC 9(05) COMP VALUE ZERO.                
001320     05  FILLER                 PIC X(05).                                
001330                                                                          
001340 01  WS-DERIVED-READING.                                                  
001350     05  WS-CANDIDATE-WEIGHT    PIC S9(3)V9(2) COMP-3.                    
001360     05  WS-CANDIDATE-IMPEDANCE PIC 9(4) COMP.                            
001370     05  FILLER                 PIC X(05).                                
001380                                                                          
001390 01  WS-USER-PROFILE-TABLE.                                               
001400     05  WS-UPROF-ENTRY OCCURS 100 TIMES                                  
001410                         INDEXED BY UPROF-IDX.                            
001420         10  WS-UPROF-USERNAME  PIC X(20).                                
001430         10  WS-UPROF-HEIGHT    PIC 9(03) COMP.                           
001440         10  WS-UPROF-AGE       PIC 9(03) COMP.                           
001450         10  WS-UPROF-SEX-CD    PIC X(01).                                
001460     05  FILLER                 PIC X(10).                                
001470 01  WS-UPROF-COUNT             PIC 9(05) COMP VALUE ZERO.                
001480                                                                          
001490 01  WS-TODAY-FLDS.                                                       
001500     05  WS-TODAY-RAW           PIC 9(06).                                
001510 01  WS-TODAY-GROUP REDEFINES WS-TODAY-FLDS.                              
001520     05  WS-TODAY-YY            PIC 9(02).                                
001530     05  WS-TODAY-MM            PIC 9(02).                                
001540     05  WS-TODAY-DD            PIC 9(02).                                
001550 01  WS-TODAY-CCYY-FLDS.                                                  
001560     05  WS-TODAY-CENTURY       PIC 9(02).                                
001570     05  WS-TODAY-CCYY          PIC 9(04).                                
001580     05  WS-TODAY-DATE-10       PIC X(10).                                
001590                                                                          
001600 01  WS-TIME-FLDS.                                                        
001610     05  WS-TIME-RAW            PIC 9(08).                                
001620 01  WS-TIME-GROUP REDEFINES WS-TIME-FLDS.                                
001630     05  WS-TIME-HH             PIC 9(02).                                
001640     05  WS-TIME-MI             PIC 9(02).                                
001650     05  WS-TIME-SS             PIC 9(02).                                
001660     05  WS-TIME-HTH            PIC 9(02).                                
001670 01  WS-TIMESTAMP-19            PIC X(19).                                
001680                                                                          
001690 01  WS-LEDGER-HEADER-LINE.                                               
001700     05  FILLER  PIC X(118) VALUE                                         
001710         'WEIGHT IMPEDANCE LBM FAT-PCT WATER-PCT MUSCLE-MASS '            
001720      -  'BONE-MASS VISCERAL-FAT BMI BMR IDEAL-WEIGHT META-AGE '          
001730      -  'TIMESTAMP USERNAME'.                                            
001740                                                                          
001750 01  DTPARSE-LINK.                                                        
001760     05  DT-FUNCTION-CD         PIC X(01).                                
001770         88  DT-FN-VALIDATE      VALUE 'V'.                               
001780         88  DT-FN-CALC-AGE      VALUE 'A'.                               
001790         88  DT-FN-ADD-DAYS      VALUE 'D'.                               
001800     05  DT-INPUT-DATE          PIC X(10).                                
001810     05  DT-AS-OF-DATE          PIC X(10).                                
001820     05  DT-DAYS-TO-ADD         PIC S9(05) COMP.                          
001830     05  DT-OUTPUT-DATE         PIC X(10).                                
001840     05  DT-OUTPUT-AGE          PIC 9(03) COMP.                           
001850     05  DT-RETURN-CD           PIC S9(04) COMP.                          
001860         88  DT-DATE-VALID       VALUE ZERO.                              
001870         88  DT-DATE-INVALID     VALUE -1.                                
001880                                                                          
001890 01  MSRCALC-LINK.                                                        
001900     05  MC-PROFILE-INPUTS.                                               
001910         10  MC-HEIGHT-CM        PIC 9(3) COMP.                           
001920         10  MC-AGE-YEARS        PIC 9(3) COMP.                           
001930         10  MC-SEX-CD           PIC X(01).                               
001940     05  MC-PACKET-LENGTH        PIC 9(3) COMP.                           
001950     05  MC-WEIGHT               PIC S9(3)V9(2).                          
001960     05  MC-IMPEDANCE            PIC 9(4) COMP.                           
001970     05  MC-LBM                  PIC S9(3)V9(2).                          
001980     05  MC-FAT-PCT              PIC S9(2)V9(2).                          
001990     05  MC-WATER-PCT            PIC S9(2)V9(2).                          
002000     05  MC-MUSCLE-MASS          PIC S9(3)V9(2).                          
002010     05  MC-BONE-MASS            PIC S9(1)V9(2).                          
002020     05  MC-VISCERAL-FAT         PIC S9(2)V9(2).                          
002030     05  MC-BMI                  PIC S9(2)V9(2).                          
002040     05  MC-BMR                  PIC S9(5)V9(2).                          
002050     05  MC-IDEAL-WEIGHT         PIC S9(3)V9(2).                          
002060     05  MC-METABOLIC-AGE        PIC S9(2)V9(2).                          
002070     05  MC-RETURN-CD            PIC S9(4) COMP.                          
002080         88  MC-CALC-OK           VALUE ZERO.                             
002090                                                                          
002100 01  MSRUSRID-LINK.                                                       
002110     05  MU-CANDIDATE-WEIGHT     PIC S9(3)V9(2).                          
002120     05  MU-IDENTIFIED-USER      PIC X(20).                               
002130     05  MU-RETURN-CD            PIC S9(4) COMP.                          
002140         88  MU-USER-FOUND        VALUE ZERO.                             
002150         88  MU-NO-USERS          VALUE 1.                                
002160                                                                          
002170 PROCEDURE DIVISION.                                                      
002180     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
002190     PERFORM 100-MAINLINE THRU 100-EXIT                                   
002200             UNTIL NO-MORE-PACKETS.                                       
002210     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
002220     MOVE +0 TO RETURN-CODE.                                              
002230     GOBACK.                                                              
002240                                                                          
002250 000-HOUSEKEEPING.                                                        
002260     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
002270     DISPLAY "******** BEGIN JOB MSRPROC ********".                       
002280     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
002290     ACCEPT WS-TODAY-RAW FROM DATE.                                       
002300     IF WS-TODAY-YY < 50                                                  
002310         MOVE 20 TO WS-TODAY-CENTURY                                      
002320     ELSE                                                                 
002330         MOVE 19 TO WS-TODAY-CENTURY                                      
002340     END-IF.                                                              
002350     STRING WS-TODAY-CENTURY WS-TODAY-YY DELIMITED BY SIZE                
002360         INTO WS-TODAY-CCYY.                                              
002370     STRING WS-TODAY-CCYY '-' WS-TODAY-MM '-' WS-TODAY-DD                 
002380         DELIMITED BY SIZE INTO WS-TODAY-DATE-10.                         
002390     OPEN INPUT RAW-PACKET-FILE.                                          
002400     OPEN INPUT USER-MSTR-FILE.                                           
002410     PERFORM 050-LOAD-USER-PROFILES THRU 050-EXIT.                        
002420     CLOSE USER-MSTR-FILE.                                                
002430     PERFORM 060-CHECK-LEDGER-HEADER THRU 060-EXIT.                       
002440     IF WS-LEDGER-IS-NEW                                                  
002450         OPEN OUTPUT MSR-LEDGER-FILE                                      
002460         WRITE MSR-LEDGER-REC FROM WS-LEDGER-HEADER-LINE                  
002470     ELSE                                                                 
002480         OPEN EXTEND MSR-LEDGER-FILE                                      
002490     END-IF.                                                              
002500     PERFORM 900-READ-PACKET THRU 900-EXIT.                               
002510     IF NO-MORE-PACKETS                                                   
002520         MOVE "EMPTY RAW-PACKET FILE" TO ABEND-REASON                     
002530         GO TO 1000-ABEND-RTN                                             
002540     END-IF.                                                              
002550 000-EXIT.                                                                
002560     EXIT.                                                                
002570                                                                          
002580 050-LOAD-USER-PROFILES.                                                  
002590     MOVE "050-LOAD-USER-PROFILES" TO PARA-NAME.                          
002600     MOVE ZERO TO WS-UPROF-COUNT.                                         
002610 051-READ-ONE-PROFILE.                                                    
002620     READ USER-MSTR-FILE                                                  
002630         AT END GO TO 050-EXIT                                            
002640     END-READ.                                                            
002650     ADD 1 TO WS-UPROF-COUNT.                                             
002660     SET UPROF-IDX TO WS-UPROF-COUNT.                                     
002670     MOVE USR-USERNAME TO WS-UPROF-USERNAME(UPROF-IDX).                   
002680     MOVE USR-HEIGHT TO WS-UPROF-HEIGHT(UPROF-IDX).                       
002690     IF USR-SEX-IS-FEMALE                                                 
002700         MOVE 'F' TO WS-UPROF-SEX-CD(UPROF-IDX)                           
002710     ELSE                                                                 
002720         MOVE 'M' TO WS-UPROF-SEX-CD(UPROF-IDX)                           
002730     END-IF.                                                              
002740     PERFORM 052-DERIVE-AGE THRU 052-EXIT.                                
002750     IF WS-UPROF-COUNT < 100                                              
002760         GO TO 051-READ-ONE-PROFILE                                       
002770     END-IF.                                                              
002780 050-EXIT.                                                                
002790     EXIT.                                                                
002800                                                                          
002810 052-DERIVE-AGE.                                                          
002820     MOVE "052-DERIVE-AGE" TO PARA-NAME.                                  
002830     IF USR-LEGACY-PROFILE                                                
002840         MOVE USR-LEGACY-AGE TO WS-UPROF-AGE(UPROF-IDX)                   
002850         DISPLAY "** WARNING - LEGACY AGE USED FOR USER **"               
002860         DISPLAY USR-USERNAME                                             
002870     ELSE                                                                 
002880         SET DT-FN-CALC-AGE TO TRUE                                       
002890         MOVE USR-BIRTHDATE TO DT-INPUT-DATE                              
002900         MOVE WS-TODAY-DATE-10 TO DT-AS-OF-DATE                           
002910         CALL 'DTPARSE' USING DTPARSE-LINK                                
002920         MOVE DT-OUTPUT-AGE TO WS-UPROF-AGE(UPROF-IDX)                    
002930     END-IF.                                                              
002940 052-EXIT.                                                                
002950     EXIT.                                                                
002960                                                                          
002970 060-CHECK-LEDGER-HEADER.                                                 
002980     MOVE "060-CHECK-LEDGER-HEADER" TO PARA-NAME.                         
002990     MOVE 'N' TO WS-LEDGER-NEW-SW.                                        
003000     OPEN INPUT MSR-LEDGER-FILE.                                          
003010     IF MSR-LEDGER-STATUS = '35'                                          
003020         MOVE 'Y' TO WS-LEDGER-NEW-SW                                     
003030     ELSE                                                                 
003040         READ MSR-LEDGER-FILE                                             
003050             AT END MOVE 'Y' TO WS-LEDGER-NEW-SW                          
003060         END-READ                                                         
003070         CLOSE MSR-LEDGER-FILE                                            
003080     END-IF.                                                              
003090 060-EXIT.                                                                
003100     EXIT.                                                                
003110                                                                          
003120 100-MAINLINE.                                                    051293JS
003130     MOVE "100-MAINLINE" TO PARA-NAME.                                    
003140     IF NOT WS-HAVE-PREV                                                  
003150      OR RAW-CONTROL-BYTE NOT = WS-PREV-CONTROL-BYTE                      
003160      OR RAW-IMPEDANCE NOT = WS-PREV-IMPEDANCE                            
003170      OR RAW-WEIGHT NOT = WS-PREV-WEIGHT                                  
003180         PERFORM 200-PROCESS-ONE-PACKET THRU 200-EXIT                     
003190     ELSE                                                                 
003200         ADD 1 TO WS-DUPLICATES-SKIPPED                                   
003210     END-IF.                                                              
003220     MOVE RAW-CONTROL-BYTE TO WS-PREV-CONTROL-BYTE.                       
003230     MOVE RAW-IMPEDANCE TO WS-PREV-IMPEDANCE.                             
003240     MOVE RAW-WEIGHT TO WS-PREV-WEIGHT.                                   
003250     SET WS-HAVE-PREV TO TRUE.                                            
003260     PERFORM 900-READ-PACKET THRU 900-EXIT.                               
003270 100-EXIT.                                                                
003280     EXIT.                                                                
003290                                                                          
003300 200-PROCESS-ONE-PACKET.                                                  
003310     MOVE "200-PROCESS-ONE-PACKET" TO PARA-NAME.                          
003320     PERFORM 250-CHECK-CONTROL-BITS THRU 250-EXIT.                        
003330     IF NOT WS-BITS-OK                                                    
003340         ADD 1 TO WS-RECORDS-REJECTED                                     
003350         GO TO 200-EXIT                                                   
003360     END-IF.                                                              
003370     COMPUTE WS-CANDIDATE-WEIGHT ROUNDED = RAW-WEIGHT / 200.0.            
003380     MOVE RAW-IMPEDANCE TO WS-CANDIDATE-IMPEDANCE.                        
003390     MOVE WS-CANDIDATE-WEIGHT TO MU-CANDIDATE-WEIGHT.                     
003400     CALL 'MSRUSRID' USING MSRUSRID-LINK.                                 
003410     IF MU-NO-USERS                                                       
003420         ADD 1 TO WS-RECORDS-REJECTED                                     
003430         GO TO 200-EXIT                                                   
003440     END-IF.                                                              
003450     PERFORM 300-LOOKUP-PROFILE THRU 300-EXIT.                            
003460     IF NOT WS-PROFILE-FOUND                                              
003470         ADD 1 TO WS-RECORDS-REJECTED                                     
003480         GO TO 200-EXIT                                                   
003490     END-IF.                                                              
003500     PERFORM 400-CALL-MSRCALC THRU 400-EXIT.                              
003510     IF NOT MC-CALC-OK                                                    
003520         ADD 1 TO WS-RECORDS-REJECTED                                     
003530         GO TO 200-EXIT                                                   
003540     END-IF.                                                              
003550     PERFORM 500-BUILD-TIMESTAMP THRU 500-EXIT.                           
003560     PERFORM 600-WRITE-LEDGER-REC THRU 600-EXIT.                          
003570     ADD 1 TO WS-RECORDS-WRITTEN.                                         
003580 200-EXIT.                                                                
003590     EXIT.                                                                
003600                                                                          
003610 250-CHECK-CONTROL-BITS.                                          042503RB
003620     MOVE "250-CHECK-CONTROL-BITS" TO PARA-NAME.                          
003630     MOVE 'N' TO WS-BITS-OK-SW.                                           
003640*    BIT 5 (VALUE 32) IS THE STABILIZED FLAG, BIT 1 (VALUE 2)     042503RB
003650*    IS THE IMPEDANCE-PRESENT FLAG.  EACH IS PULLED OUT BY A      042503RB
003660*    PAIR OF DIVIDES -- FIRST BY THE BIT'S PLACE VALUE, THEN      042503RB
003670*    THE RESULT MOD 2 -- SINCE THE BYTE IS PLAIN DECIMAL 0-255.   042503RB
003680     DIVIDE RAW-CONTROL-BYTE BY 32 GIVING WS-CTL-Q1               042503RB
003690         REMAINDER WS-CTL-R1.                                     042503RB
003700     DIVIDE WS-CTL-Q1 BY 2 GIVING WS-CTL-Q2                       042503RB
003710         REMAINDER WS-CTL-BIT5.                                   042503RB
003720     DIVIDE RAW-CONTROL-BYTE BY 2 GIVING WS-CTL-Q3                042503RB
003730         REMAINDER WS-CTL-R3.                                     042503RB
003740     DIVIDE WS-CTL-Q3 BY 2 GIVING WS-CTL-Q4                       042503RB
003750         REMAINDER WS-CTL-BIT1.                                   042503RB
003760     IF WS-CTL-BIT5 = 1 AND WS-CTL-BIT1 = 1                       042503RB
003770         MOVE 'Y' TO WS-BITS-OK-SW                                042503RB
003780     END-IF.                                                              
003790 250-EXIT.                                                                
003800     EXIT.                                                                
003810                                                                          
003820 300-LOOKUP-PROFILE.                                                      
003830     MOVE "300-LOOKUP-PROFILE" TO PARA-NAME.                              
003840     MOVE 'N' TO WS-PROFILE-FOUND-SW.                                     
003850     IF WS-UPROF-COUNT = ZERO                                             
003860         GO TO 300-EXIT                                                   
003870     END-IF.                                                              
003880     SET UPROF-IDX TO 1.                                                  
003890     SEARCH WS-UPROF-ENTRY VARYING UPROF-IDX                              
003900         AT END GO TO 300-EXIT                                            
003910         WHEN WS-UPROF-USERNAME(UPROF-IDX) = MU-IDENTIFIED-USER           
003920             MOVE 'Y' TO WS-PROFILE-FOUND-SW                              
003930     END-SEARCH.                                                          
003940 300-EXIT.                                                                
003950     EXIT.                                                                
003960                                                                          
003970 400-CALL-MSRCALC.                                                        
003980     MOVE "400-CALL-MSRCALC" TO PARA-NAME.                                
003990     MOVE WS-UPROF-HEIGHT(UPROF-IDX) TO MC-HEIGHT-CM.                     
004000     MOVE WS-UPROF-AGE(UPROF-IDX) TO MC-AGE-YEARS.                        
004010     MOVE WS-UPROF-SEX-CD(UPROF-IDX) TO MC-SEX-CD.                        
004020     MOVE 13 TO MC-PACKET-LENGTH.                                         
004030     MOVE WS-CANDIDATE-WEIGHT TO MC-WEIGHT.                               
004040     MOVE WS-CANDIDATE-IMPEDANCE TO MC-IMPEDANCE.                         
004050     CALL 'MSRCALC' USING MSRCALC-LINK.                                   
004060 400-EXIT.                                                                
004070     EXIT.                                                                
004080                                                                          
004090 500-BUILD-TIMESTAMP.                                                     
004100     MOVE "500-BUILD-TIMESTAMP" TO PARA-NAME.                             
004110     ACCEPT WS-TIME-RAW FROM TIME.                                        
004120     STRING WS-TODAY-DATE-10 ' ' WS-TIME-HH ':' WS-TIME-MI ':'            
004130         WS-TIME-SS DELIMITED BY SIZE INTO WS-TIMESTAMP-19.               
004140 500-EXIT.                                                                
004150     EXIT.                                                                
004160                                                                          
004170 600-WRITE-LEDGER-REC.                                                    
004180     MOVE "600-WRITE-LEDGER-REC" TO PARA-NAME.                            
004190     MOVE MC-WEIGHT TO MSR-WEIGHT.                                        
004200     MOVE MC-IMPEDANCE TO MSR-IMPEDANCE.                                  
004210     MOVE MC-LBM TO MSR-LBM.                                              
004220     MOVE MC-FAT-PCT TO MSR-FAT-PERCENTAGE.                               
004230     MOVE MC-WATER-PCT TO MSR-WATER-PERCENTAGE.                           
004240     MOVE MC-MUSCLE-MASS TO MSR-MUSCLE-MASS.                              
004250     MOVE MC-BONE-MASS TO MSR-BONE-MASS.                                  
004260     MOVE MC-VISCERAL-FAT TO MSR-VISCERAL-FAT.                            
004270     MOVE MC-BMI TO MSR-BMI.                                              
004280     MOVE MC-BMR TO MSR-BMR.                                              
004290     MOVE MC-IDEAL-WEIGHT TO MSR-IDEAL-WEIGHT.                            
004300     MOVE MC-METABOLIC-AGE TO MSR-METABOLIC-AGE.                          
004310     MOVE WS-TIMESTAMP-19 TO MSR-TIMESTAMP.                               
004320     MOVE MU-IDENTIFIED-USER TO MSR-USER-NAME.                            
004330     WRITE MSR-LEDGER-REC.                                                
004340 600-EXIT.                                                                
004350     EXIT.                                                                
004360                                                                          
004370 900-READ-PACKET.                                                         
004380     MOVE "900-READ-PACKET" TO PARA-NAME.                                 
004390     READ RAW-PACKET-FILE                                                 
004400         AT END MOVE 'N' TO MORE-PACKETS-SW                               
004410                GO TO 900-EXIT                                            
004420     END-READ.                                                            
004430     ADD 1 TO WS-PACKETS-READ.                                            
004440 900-EXIT.                                                                
004450     EXIT.                                                                
004460                                                                          
004470 999-CLEANUP.                                                             
004480     MOVE "999-CLEANUP" TO PARA-NAME.                                     
004490     CLOSE RAW-PACKET-FILE.                                               
004500     CLOSE MSR-LEDGER-FILE.                                               
004510     DISPLAY "** PACKETS READ **".                                        
004520     DISPLAY WS-PACKETS-READ.                                             
004530     DISPLAY "** DUPLICATES SKIPPED **".                                  
004540     DISPLAY WS-DUPLICATES-SKIPPED.                                       
004550     DISPLAY "** REJECTED **".                                            
004560     DISPLAY WS-RECORDS-REJECTED.                                         
004570     DISPLAY "** RECORDS WRITTEN **".                                     
004580     DISPLAY WS-RECORDS-WRITTEN.                                          
004590     DISPLAY "******** NORMAL END OF JOB MSRPROC ********".               
004600 999-EXIT.                                                                
004610     EXIT.                                                                
004620                                                                          
004630 1000-ABEND-RTN.                                                          
004640     DISPLAY "*** ABNORMAL END OF JOB - MSRPROC ***" UPON CONSOLE.        
004650     CLOSE RAW-PACKET-FILE.                                               
004660     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
004670                                                                          
