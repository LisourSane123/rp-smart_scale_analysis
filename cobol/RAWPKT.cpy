000100*****************************************************************         
000110* RAWPKT    --  DECODED RAW ADVERTISEMENT PACKET RECORD         *         
000120*                                                                *        
000130* THE SCALE'S RADIO PAYLOAD IS DECODED UPSTREAM OF THIS BATCH   *         
000140* INTO THREE INTEGER FIELDS PER READING.  MSRPROC RE-DERIVES    *         
000150* WEIGHT (KG) AND IMPEDANCE (OHMS) AND TESTS THE CONTROL BYTE.  *         
000160*****************************************************************         
000170*   MAINT LOG                                                             
000180*   062291 JS   ORIGINAL LAYOUT FOR RADIO PACKET FEED                     
000190*   022399 MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE REQUIRED          
000200*   042503 RB   DROPPED THE DECIMAL-DIGIT CONTROL-BYTE VIEW --            
000210*   042503 RB   IT DID NOT TEST THE ACTUAL BITS (REQUEST 5011).           
000220*   042503 RB   BIT 5/BIT 1 ARE NOW PULLED BY DIVIDE IN MSRPROC           
000230*   042503 RB   PARAGRAPH 250-CHECK-CONTROL-BITS.                         
000240*****************************************************************         
000250 01  RAW-PACKET-REC.                                                      
000260     05  RAW-CONTROL-BYTE       PIC 9(03).                                
000270     05  FILLER                 PIC X(01) VALUE SPACE.                    
000280     05  RAW-IMPEDANCE          PIC 9(05).                                
000290     05  FILLER                 PIC X(01) VALUE SPACE.                    
000300     05  RAW-WEIGHT             PIC 9(05).                                
000310     05  FILLER                 PIC X(15) VALUE SPACES.                   
