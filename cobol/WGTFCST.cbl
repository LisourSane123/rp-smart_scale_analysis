000120*****************************************************************         
000130* WGTFCST   --  WEIGHT FORECAST RUN (LINEAR REGRESSION)                   
000140*                                                                         
000150* FITS AN ORDINARY LEAST-SQUARES LINE TO ONE USER'S LEDGER                
000160* WEIGHT HISTORY AND PROJECTS N DAYS AHEAD WITH A 95 PERCENT              
000170* PREDICTION BAND.  MODELED ON THE OLD UTLMTR METER-SEARCH RUN.           
000180*****************************************************************         
000190*   MAINT LOG                                                             
000200*   040796 RB   ORIGINAL FORECAST RUN, LINEAR METHOD ONLY                 
000210*   111294 JS   ADDED LOCAL NEWTON SQUARE-ROOT FOR STANDARD ERROR         
000220*               (NO SQRT FUNCTION AVAILABLE ON THIS COMPILER)             
000230*   022399 MM   Y2K REVIEW -- WINDOWED DATES PASS THROUGH DTPARSE         
000240*   031503 RB   MINIMUM-OBS CHECK MOVED AHEAD OF REGRESSION STEP          
000250*****************************************************************         
000260 IDENTIFICATION DIVISION.                                                 
000270 PROGRAM-ID.  WGTFCST.                                                    
000280 AUTHOR. JON SAYLES.                                                      
000290 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000300 DATE-WRITTEN. 04/07/96.                                                  
000310 DATE-COMPILED. 04/07/96.                                                 
000320 SECURITY. NON-CONFIDENTIAL.                                              
000330                                                                          
000340 ENVIRONMENT DIVISION.                                                    
000350 CONFIGURATION SECTION.                                                   
000360 SOURCE-COMPUTER. IBM-390.                                                
000370 OBJECT-COMPUTER. IBM-390.                                                
000380 SPECIAL-NAMES.                                                           
000390     C01 IS TOP-OF-FORM.                                                  
000400 INPUT-OUTPUT SECTION.                                                    
000410 FILE-CONTROL.                                                            
000420     SELECT WGTPRM-FILE ASSIGN TO WGTPRM                                  
000430         ORGANIZATION IS LINE SEQUENTIAL                                  
000440         FILE STATUS IS WGTPRM-STATUS.                                    
000450                                                                          
000460     SELECT MSR-LEDGER-FILE ASSIGN TO MSRLDGR                             
000470         ORGANIZATION IS LINE SEQUENTIAL                                  
000480         FILE STATUS IS MSR-LEDGER-STATUS.                                
000490                                                                          
000500     SELECT FCSTRPT-FILE ASSIGN TO FCSTRPT                                
000510         ORGANIZATION IS LINE SEQUENTIAL                                  
000520         FILE STATUS IS FCSTRPT-STATUS.                                   
000530                                                                          
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  WGTPRM-FILE                                                          
000570     RECORD CONTAINS 80 CHARACTERS                                        
000580     LABEL RECORDS ARE STANDARD.                                          
000590 COPY WGTPRM.                                                             
000600                                                                          
000610 FD  MSR-LEDGER-FILE                                                      
000620     RECORD CONTAINS 118 CHARACTERS                                       
000630     LABEL RECORDS ARE STANDARD.                                          
000640 COPY MSRLEDGR.                                                           
000650                                                                          
000660 FD  FCSTRPT-FILE                                                         
000670     RECORD CONTAINS 80 CHARACTERS                                        
000680     LABEL RECORDS ARE STANDARD.                                          
000690 01  FCSTRPT-REC                 PIC X(80).                               
000700                                                                          
000710 WORKING-STORAGE SECTION.                                                 
000720 01  FILE-STATUS-CODES.                                                   
000730     05  WGTPRM-STATUS          PIC X(02).                                
000740         88  WGTPRM-OK           VALUE '00'.                              
000750     05  MSR-LEDGER-STATUS      PIC X(02).                                
000760         88  MSR-LEDGER-OK       VALUE '00'.                              
000770         88  MSR-LEDGER-EOF      VALUE '10'.                              
000780     05  FCSTRPT-STATUS         PIC X(02).                                
000790         88  FCSTRPT-OK          VALUE '00'.                              
000800 01  FILE-STATUS-DUMP-VIEW REDEFINES FILE-STATUS-CODES.                   
000810     05  FS-DUMP-BYTES          PIC X(06).                                
000820                                                                          
000830 COPY ABNDREC.                                                            
000840                                                                          
000850 01  FLAGS-AND-SWITCHES.                                                  
000860     05  MORE-LEDGER-SW         PIC X(01) VALUE 'Y'.                      
000870         88  MORE-LEDGER          VALUE 'Y'.                              
000880         88  NO-MORE-LEDGER       VALUE 'N'.                              
000890     05  WS-ENOUGH-DATA-SW      PIC X(01) VALUE 'Y'.                      
000900         88  WS-ENOUGH-DATA       VALUE 'Y'.                              
000910         88  WS-NOT-ENOUGH-DATA   VALUE 'N'.                              
000920     05  FILLER                 PIC X(05).                                
000930                                                                          
000940 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
000950     05  WS-OBS-COUNT           PIC 9(05) COMP.                           
000960     05  WS-SWAP-CTR            PIC 9(05) COMP.                           
000970     05  WS-PASS-CTR            PIC 9(05) COMP.                           
000980     05  WS-K                   PIC 9(05) COMP.                           
000990     05  WS-SQRT-COUNTER        PIC 9(02) COMP.                           
001000 01  COUNTERS-DUMP-VIEW REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.         
001010     05  WS-COUNTERS-BYTES      PIC X(19).                                
001020                                                                          
001030 01  WS-OBSERVATION-TABLE.                                                
001040     05  WS-OBS-ENTRY OCCURS 2000 TIMES INDEXED BY OBS-IDX.               
001050         10  WS-OBS-WEIGHT      PIC S9(3)V9(2) COMP-3.                    
001060         10  WS-OBS-TIMESTAMP   PIC X(19).                                
001070 01  WS-SWAP-AREA.                                                        
001080     05  WS-SWAP-WEIGHT         PIC S9(3)V9(2) COMP-3.                    
001090     05  WS-SWAP-TIMESTAMP      PIC X(19).                                
001100                                                                          
001110 01  WS-REGRESSION-FLDS.                                                  
001120     05  WS-X-MEAN              PIC S9(7)V9(4) COMP-3.                    
001130     05  WS-Y-MEAN              PIC S9(7)V9(4) COMP-3.                    
001140     05  WS-SUM-XY-DEV          PIC S9(9)V9(4) COMP-3.                    
001150     05  WS-SUM-XX-DEV          PIC S9(9)V9(4) COMP-3.                    
001160     05  WS-SLOPE-B             PIC S9(7)V9(6) COMP-3.                    
001170     05  WS-INTERCEPT-A         PIC S9(7)V9(4) COMP-3.                    
001180     05  WS-SUM-WEIGHT          PIC S9(9)V9(4) COMP-3.                    
001190     05  WS-X-DEV               PIC S9(7)V9(4) COMP-3.                    
001200     05  WS-Y-DEV               PIC S9(7)V9(4) COMP-3.                    
001210     05  WS-SSE                 PIC S9(9)V9(4) COMP-3.                    
001220     05  WS-RESID               PIC S9(7)V9(4) COMP-3.                    
001230     05  WS-FITTED-Y            PIC S9(7)V9(4) COMP-3.                    
001240     05  WS-STD-ERROR           PIC S9(7)V9(4) COMP-3.                    
001250     05  WS-DEGREES-FREEDOM     PIC S9(5) COMP-3.                         
001260 01  WS-REGRESSION-DUMP-VIEW REDEFINES WS-REGRESSION-FLDS.                
001270     05  FILLER                 PIC X(45).                                
001280                                                                          
001290 01  WS-SQRT-FLDS.                                                        
001300     05  WS-SQRT-INPUT          PIC S9(9)V9(4) COMP-3.                    
001310     05  WS-SQRT-RESULT         PIC S9(9)V9(4) COMP-3.                    
001320 01  WS-SQRT-DUMP-VIEW REDEFINES WS-SQRT-FLDS.                            
001330     05  WS-SQRT-DUMP-BYTES     PIC X(14).                                
001340                                                                          
001350 01  WS-FORECAST-FLDS.                                                    
001360     05  WS-PRED-Y              PIC S9(7)V9(4) COMP-3.                    
001370     05  WS-LOWER-Y             PIC S9(7)V9(4) COMP-3.                    
001380     05  WS-UPPER-Y             PIC S9(7)V9(4) COMP-3.                    
001390                                                                          
001400 01  WS-REPORT-EDIT-FLDS.                                                 
001410     05  WS-RPT-PRED-ED         PIC ZZZ9.99.                              
001420     05  WS-RPT-LOWER-ED        PIC ZZZ9.99.                              
001430     05  WS-RPT-UPPER-ED        PIC ZZZ9.99.                              
001440     05  WS-RPT-LASTWT-ED       PIC ZZZ9.99.                              
001450     05  WS-RPT-HORIZON-ED      PIC ZZ9.                                  
001460     05  FILLER                 PIC X(10).                                
001470                                                                          
001480 01  DTPARSE-LINK.                                                        
001490     05  DT-FUNCTION-CD         PIC X(01).                                
001500         88  DT-FN-VALIDATE      VALUE 'V'.                               
001510         88  DT-FN-CALC-AGE      VALUE 'A'.                               
001520         88  DT-FN-ADD-DAYS      VALUE 'D'.                               
001530     05  DT-INPUT-DATE          PIC X(10).                                
001540     05  DT-AS-OF-DATE          PIC X(10).                                
001550     05  DT-DAYS-TO-ADD         PIC S9(05) COMP.                          
001560     05  DT-OUTPUT-DATE         PIC X(10).                                
001570     05  DT-OUTPUT-AGE          PIC 9(03) COMP.                           
001580     05  DT-RETURN-CD           PIC S9(04) COMP.                          
001590         88  DT-DATE-VALID       VALUE ZERO.                              
001600         88  DT-DATE-INVALID     VALUE -1.                                
001610                                                                          
001620 PROCEDURE DIVISION.                                                      
001630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
001640     IF WS-ENOUGH-DATA                                                    
001650         PERFORM 500-RUN-REGRESSION THRU 500-EXIT                         
001660         PERFORM 600-WRITE-FORECAST THRU 600-EXIT                         
001670     ELSE                                                                 
001680         PERFORM 650-WRITE-NOT-ENOUGH THRU 650-EXIT                       
001690     END-IF.                                                              
001700     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
001710     MOVE +0 TO RETURN-CODE.                                              
001720     GOBACK.                                                              
001730                                                                          
001740 000-HOUSEKEEPING.                                                        
001750     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
001760     DISPLAY "******** BEGIN JOB WGTFCST ********".                       
001770     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                           
001780     OPEN INPUT WGTPRM-FILE.                                              
001790     READ WGTPRM-FILE                                                     
001800         AT END MOVE SPACES TO WGT-PARM-REC                               
001810     END-READ.                                                            
001820     CLOSE WGTPRM-FILE.                                                   
001830     OPEN INPUT MSR-LEDGER-FILE.                                          
001840     OPEN OUTPUT FCSTRPT-FILE.                                            
001850     PERFORM 050-LOAD-OBSERVATIONS THRU 050-EXIT.                         
001860     CLOSE MSR-LEDGER-FILE.                                               
001870     IF WS-OBS-COUNT < 5                                          031503RB
001880         SET WS-NOT-ENOUGH-DATA TO TRUE                                   
001890     ELSE                                                                 
001900         PERFORM 100-SORT-OBSERVATIONS THRU 100-EXIT                      
001910     END-IF.                                                              
001920 000-EXIT.                                                                
001930     EXIT.                                                                
001940                                                                          
001950 050-LOAD-OBSERVATIONS.                                                   
001960     MOVE "050-LOAD-OBSERVATIONS" TO PARA-NAME.                           
001970     READ MSR-LEDGER-FILE                                                 
001980         AT END MOVE 'N' TO MORE-LEDGER-SW                                
001990     END-READ.                                                            
002000     PERFORM 051-LOAD-ONE-OBSERVATION THRU 051-EXIT                       
002010             UNTIL NO-MORE-LEDGER.                                        
002020 050-EXIT.                                                                
002030     EXIT.                                                                
002040                                                                          
002050 051-LOAD-ONE-OBSERVATION.                                                
002060     IF MSR-USER-NAME = WP-USERNAME                                       
002070      AND WS-OBS-COUNT < 2000                                             
002080         ADD 1 TO WS-OBS-COUNT                                            
002090         SET OBS-IDX TO WS-OBS-COUNT                                      
002100         MOVE MSR-WEIGHT TO WS-OBS-WEIGHT(OBS-IDX)                        
002110         MOVE MSR-TIMESTAMP TO WS-OBS-TIMESTAMP(OBS-IDX)                  
002120     END-IF.                                                              
002130     READ MSR-LEDGER-FILE                                                 
002140         AT END MOVE 'N' TO MORE-LEDGER-SW                                
002150     END-READ.                                                            
002160 051-EXIT.                                                                
002170     EXIT.                                                                
002180                                                                          
002190 100-SORT-OBSERVATIONS.                                                   
002200     MOVE "100-SORT-OBSERVATIONS" TO PARA-NAME.                           
002210     PERFORM 110-ONE-BUBBLE-PASS THRU 110-EXIT                            
002220             VARYING WS-PASS-CTR FROM 1 BY 1                              
002230             UNTIL WS-PASS-CTR > WS-OBS-COUNT.                            
002240 100-EXIT.                                                                
002250     EXIT.                                                                
002260                                                                          
002270 110-ONE-BUBBLE-PASS.                                                     
002280     MOVE "110-ONE-BUBBLE-PASS" TO PARA-NAME.                             
002290     PERFORM 120-COMPARE-ADJACENT THRU 120-EXIT                           
002300             VARYING WS-SWAP-CTR FROM 1 BY 1                              
002310             UNTIL WS-SWAP-CTR > WS-OBS-COUNT - 1.                        
002320 110-EXIT.                                                                
002330     EXIT.                                                                
002340                                                                          
002350 120-COMPARE-ADJACENT.                                                    
002360     SET OBS-IDX TO WS-SWAP-CTR.                                          
002370     IF WS-OBS-TIMESTAMP(OBS-IDX) > WS-OBS-TIMESTAMP(OBS-IDX + 1)         
002380         MOVE WS-OBS-WEIGHT(OBS-IDX) TO WS-SWAP-WEIGHT                    
002390         MOVE WS-OBS-TIMESTAMP(OBS-IDX) TO WS-SWAP-TIMESTAMP              
002400         MOVE WS-OBS-WEIGHT(OBS-IDX + 1) TO WS-OBS-WEIGHT(OBS-IDX)        
002410         MOVE WS-OBS-TIMESTAMP(OBS-IDX + 1)                               
002420             TO WS-OBS-TIMESTAMP(OBS-IDX)                                 
002430         MOVE WS-SWAP-WEIGHT TO WS-OBS-WEIGHT(OBS-IDX + 1)                
002440         MOVE WS-SWAP-TIMESTAMP TO WS-OBS-TIMESTAMP(OBS-IDX + 1)          
002450     END-IF.                                                              
002460 120-EXIT.                                                                
002470     EXIT.                                                                
002480                                                                          
002490 500-RUN-REGRESSION.                                                      
002500     MOVE "500-RUN-REGRESSION" TO PARA-NAME.                              
002510     MOVE ZERO TO WS-SUM-WEIGHT.                                          
002520     PERFORM 510-ACCUM-ONE-WEIGHT THRU 510-EXIT                           
002530             VARYING OBS-IDX FROM 1 BY 1                                  
002540             UNTIL OBS-IDX > WS-OBS-COUNT.                                
002550     COMPUTE WS-Y-MEAN ROUNDED = WS-SUM-WEIGHT / WS-OBS-COUNT.            
002560     COMPUTE WS-X-MEAN ROUNDED = (WS-OBS-COUNT - 1) / 2.                  
002570     MOVE ZERO TO WS-SUM-XY-DEV.                                          
002580     MOVE ZERO TO WS-SUM-XX-DEV.                                          
002590     PERFORM 520-ACCUM-DEVIATIONS THRU 520-EXIT                           
002600             VARYING OBS-IDX FROM 1 BY 1                                  
002610             UNTIL OBS-IDX > WS-OBS-COUNT.                                
002620     COMPUTE WS-SLOPE-B ROUNDED = WS-SUM-XY-DEV / WS-SUM-XX-DEV.          
002630     COMPUTE WS-INTERCEPT-A ROUNDED =                                     
002640             WS-Y-MEAN - (WS-SLOPE-B * WS-X-MEAN).                        
002650     MOVE ZERO TO WS-SSE.                                                 
002660     PERFORM 530-ACCUM-RESIDUAL THRU 530-EXIT                             
002670             VARYING OBS-IDX FROM 1 BY 1                                  
002680             UNTIL OBS-IDX > WS-OBS-COUNT.                                
002690     COMPUTE WS-DEGREES-FREEDOM = WS-OBS-COUNT - 2.                       
002700     COMPUTE WS-SQRT-INPUT ROUNDED = WS-SSE / WS-DEGREES-FREEDOM.         
002710     PERFORM 900-CALC-SQUARE-ROOT THRU 900-EXIT.                          
002720     MOVE WS-SQRT-RESULT TO WS-STD-ERROR.                                 
002730 500-EXIT.                                                                
002740     EXIT.                                                                
002750                                                                          
002760 510-ACCUM-ONE-WEIGHT.                                                    
002770     ADD WS-OBS-WEIGHT(OBS-IDX) TO WS-SUM-WEIGHT.                         
002780 510-EXIT.                                                                
002790     EXIT.                                                                
002800                                                                          
002810 520-ACCUM-DEVIATIONS.                                                    
002820     COMPUTE WS-X-DEV ROUNDED = (OBS-IDX - 1) - WS-X-MEAN.                
002830     COMPUTE WS-Y-DEV ROUNDED =                                           
002840             WS-OBS-WEIGHT(OBS-IDX) - WS-Y-MEAN.                          
002850     COMPUTE WS-SUM-XY-DEV ROUNDED =                                      
002860             WS-SUM-XY-DEV + (WS-X-DEV * WS-Y-DEV).                       
002870     COMPUTE WS-SUM-XX-DEV ROUNDED =                                      
002880             WS-SUM-XX-DEV + (WS-X-DEV * WS-X-DEV).                       
002890 520-EXIT.                                                                
002900     EXIT.                                                                
002910                                                                          
002920 530-ACCUM-RESIDUAL.                                                      
002930     COMPUTE WS-FITTED-Y ROUNDED =                                        
002940             WS-INTERCEPT-A + (WS-SLOPE-B * (OBS-IDX - 1)).               
002950     COMPUTE WS-RESID ROUNDED =                                           
002960             WS-OBS-WEIGHT(OBS-IDX) - WS-FITTED-Y.                        
002970     COMPUTE WS-SSE ROUNDED = WS-SSE + (WS-RESID * WS-RESID).             
002980 530-EXIT.                                                                
002990     EXIT.                                                                
003000                                                                          
003010 600-WRITE-FORECAST.                                                      
003020     MOVE "600-WRITE-FORECAST" TO PARA-NAME.                              
003030     MOVE SPACES TO FCSTRPT-REC.                                          
003040     STRING 'WEIGHT FORECAST FOR ' WP-USERNAME                            
003050         DELIMITED BY SIZE INTO FCSTRPT-REC.                              
003060     WRITE FCSTRPT-REC AFTER ADVANCING TOP-OF-FORM.                       
003070     MOVE SPACES TO FCSTRPT-REC.                                          
003080     STRING 'METHOD: LINEAR' DELIMITED BY SIZE INTO FCSTRPT-REC.          
003090     WRITE FCSTRPT-REC.                                                   
003100     MOVE WP-HORIZON-DAYS TO WS-RPT-HORIZON-ED.                           
003110     MOVE SPACES TO FCSTRPT-REC.                                          
003120     STRING 'HORIZON DAYS: ' WS-RPT-HORIZON-ED                            
003130         DELIMITED BY SIZE INTO FCSTRPT-REC.                              
003140     WRITE FCSTRPT-REC.                                                   
003150     SET OBS-IDX TO WS-OBS-COUNT.                                         
003160     MOVE WS-OBS-WEIGHT(OBS-IDX) TO WS-RPT-LASTWT-ED.                     
003170     MOVE SPACES TO FCSTRPT-REC.                                          
003180     STRING 'LAST OBSERVED: ' WS-RPT-LASTWT-ED ' ON '                     
003190         WS-OBS-TIMESTAMP(OBS-IDX)(1:10)                                  
003200         DELIMITED BY SIZE INTO FCSTRPT-REC.                              
003210     WRITE FCSTRPT-REC.                                                   
003220     MOVE WS-OBS-TIMESTAMP(OBS-IDX)(1:10) TO DT-AS-OF-DATE.               
003230     PERFORM 610-WRITE-ONE-DAY THRU 610-EXIT                              
003240             VARYING WS-K FROM 1 BY 1                                     
003250             UNTIL WS-K > WP-HORIZON-DAYS.                                
003260 600-EXIT.                                                                
003270     EXIT.                                                                
003280                                                                          
003290 610-WRITE-ONE-DAY.                                                       
003300     SET DT-FN-ADD-DAYS TO TRUE.                                          
003310     MOVE WS-K TO DT-DAYS-TO-ADD.                                         
003320     CALL 'DTPARSE' USING DTPARSE-LINK.                                   
003330     COMPUTE WS-PRED-Y ROUNDED =                                          
003340             WS-INTERCEPT-A                                               
003350             + (WS-SLOPE-B * (WS-OBS-COUNT - 1 + WS-K)).                  
003360     COMPUTE WS-LOWER-Y ROUNDED =                                         
003370             WS-PRED-Y - (1.96 * WS-STD-ERROR).                           
003380     COMPUTE WS-UPPER-Y ROUNDED =                                         
003390             WS-PRED-Y + (1.96 * WS-STD-ERROR).                           
003400     MOVE WS-PRED-Y TO WS-RPT-PRED-ED.                                    
003410     MOVE WS-LOWER-Y TO WS-RPT-LOWER-ED.                                  
003420     MOVE WS-UPPER-Y TO WS-RPT-UPPER-ED.                                  
003430     MOVE SPACES TO FCSTRPT-REC.                                          
003440     STRING DT-OUTPUT-DATE ' ' WS-RPT-PRED-ED ' '                         
003450         WS-RPT-LOWER-ED ' ' WS-RPT-UPPER-ED                              
003460         DELIMITED BY SIZE INTO FCSTRPT-REC.                              
003470     WRITE FCSTRPT-REC.                                                   
003480 610-EXIT.                                                                
003490     EXIT.                                                                
003500                                                                          
003510 650-WRITE-NOT-ENOUGH.                                                    
003520     MOVE "650-WRITE-NOT-ENOUGH" TO PARA-NAME.                            
003530     MOVE SPACES TO FCSTRPT-REC.                                          
003540     STRING 'NOT ENOUGH DATA FOR ' WP-USERNAME                            
003550         DELIMITED BY SIZE INTO FCSTRPT-REC.                              
003560     WRITE FCSTRPT-REC AFTER ADVANCING TOP-OF-FORM.                       
003570 650-EXIT.                                                                
003580     EXIT.                                                                
003590                                                                          
003600 900-CALC-SQUARE-ROOT.                                            111294JS
003610*    111294 JS - NEWTON'S METHOD, FIXED AT 15 ITERATIONS.  MORE           
003620*    THAN ENOUGH FOR STANDARD-ERROR MAGNITUDES IN THIS RANGE.             
003630     IF WS-SQRT-INPUT NOT > ZERO                                          
003640         MOVE ZERO TO WS-SQRT-RESULT                                      
003650         GO TO 900-EXIT.                                                  
003660     MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT.                                
003670     IF WS-SQRT-RESULT < 1                                                
003680         MOVE 1 TO WS-SQRT-RESULT.                                        
003690     PERFORM 910-SQRT-ITERATE THRU 910-EXIT                               
003700             VARYING WS-SQRT-COUNTER FROM 1 BY 1                          
003710             UNTIL WS-SQRT-COUNTER > 15.                                  
003720 900-EXIT.                                                                
003730     EXIT.                                                                
003740                                                                          
003750 910-SQRT-ITERATE.                                                        
003760     COMPUTE WS-SQRT-RESULT ROUNDED =                                     
003770         (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT)) / 2.         
003780 910-EXIT.                                                                
003790     EXIT.                                                                
003800                                                                          
003810 999-CLEANUP.                                                             
003820     MOVE "999-CLEANUP" TO PARA-NAME.                                     
003830     CLOSE FCSTRPT-FILE.                                                  
003840     DISPLAY "******** NORMAL END OF JOB WGTFCST ********".               
003850 999-EXIT.                                                                
003860     EXIT.                                                                
003870                                                                          
003880 1000-ABEND-RTN.                                                          
003890     DISPLAY "*** ABNORMAL END OF JOB - WGTFCST ***"                      
003900         UPON CONSOLE.                                                    
003910     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
003920                                                                          
